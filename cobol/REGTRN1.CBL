000100***************************************************************** 00000100
000200*                                                                 00000200
000300*   REGTRN1  --  NIGHTLY REGISTRATION TRANSACTION RUN             00000300
000400*                                                                 00000400
000500*   READS THE NIGHTLY TRANSACTION FILE PRODUCED BY THE RETIRED    00000500
000600*   REGISTRATION TERMINAL AND APPLIES EACH REQUESTED ACTION       00000600
000700*   (ADD STUDENT, ADD COURSE, ENROLL, UNENROLL, DELETE STUDENT,   00000700
000800*   DELETE COURSE, SEARCH STUDENT) AGAINST THE STUDENT, COURSE AND00000800
000900*   ENROLLMENT MASTER FILES.  MASTERS ARE REWRITTEN IN FULL AT    00000900
001000*   END OF RUN AND A PROCESSING REPORT IS PRODUCED WITH ONE LINE  00001000
001100*   PER TRANSACTION PLUS TRAILING CONTROL TOTALS.                 00001100
001200*                                                                 00001200
001300*   MIDSTATE COMMUNITY COLLEGE  --  DATA PROCESSING DIVISION      00001300
001400***************************************************************** 00001400
001500*                                                                 00001500
001600*                                                                 00001600
001700***************************************************************** 00001700
001800*   THIS PROGRAM REPLACES THE OLD ON-LINE REGISTRATION TERMINAL   00001800
001900*   ENTIRELY -- THERE IS NO INTERACTIVE PATH LEFT INTO THE        00001900
002000*   THREE MASTER FILES.  EVERY ADD/ENROLL/DELETE/SEARCH           00002000
002100*   REQUEST NOW ARRIVES ON THE NIGHTLY TRANSACTION FILE,          00002100
002200*   BUILT BY THE FRONT-END EXTRACT STEP EARLIER IN THE SAME       00002200
002300*   JOB (SEE THE RUN BOOK, STEP 1).  THIS STEP IS STEP 2.         00002300
002400***************************************************************** 00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID.    REGTRN1.                                          00002600
002700 AUTHOR.        K T MORALES.                                      00002700
002800 INSTALLATION.  MIDSTATE COMMUNITY COLLEGE - DATA PROCESSING.     00002800
002900 DATE-WRITTEN.  11/02/87.                                         00002900
003000 DATE-COMPILED.                                                   00003000
003100 SECURITY.      THIS PROGRAM IS THE PROPERTY OF MIDSTATE COMMUNITY00003100
003200*               COLLEGE.  NOT TO BE DUPLICATED WITHOUT PERMISSION 00003200
003300*               OF THE DATA PROCESSING MANAGER.                   00003300
003400*                                                                 00003400
003500***************************************************************** 00003500
003600*   CHANGE LOG                                                    00003600
003700*   --------------------------------------------------------------00003700
003800*   DATE     BY    REQUEST     DESCRIPTION                        00003800
003900*   -------- ----- ----------- --------------------------------   00003900
004000*   11/02/87 KTM   INITIAL     ORIGINAL VERSION.  REPLACES THE    00004000
004100*                              MANUAL CARD-ENTRY REGISTRATION LOG.00004100
004200*   04/18/88 KTM   HD-0118     ADDED UNENROLL (TRAN TYPE UN).     00004200
004300*   09/07/89 RGD   HD-0204     ADDED DELETE STUDENT / DELETE COURS00004300
004400*                              WITH CASCADE REMOVAL OF ENROLLMENTS00004400
004500*   02/23/90 RGD   HD-0261     ADDED SEARCH-BY-NAME (SS) REQUEST. 00004500
004600*   06/14/91 KTM   HD-0338     COURSE CAPACITY OF ZERO NOW MEANS  00004600
004700*                              UNLIMITED -- PER REGISTRAR MEMO.   00004700
004800*   01/09/93 JLP   HD-0402     CONTROL TOTALS BLOCK ADDED TO END  00004800
004900*                              OF REPORT PER AUDIT REQUEST.       00004900
005000*   08/30/94 JLP   HD-0455     EMAIL FORMAT EDIT ADDED FOR ADD    00005000
005100*                              STUDENT (REJECTS BAD ADDRESSES).   00005100
005200*   03/11/96 SAT   HD-0511     CAPACITY EDIT NOW DEFAULTS BAD OR  00005200
005300*                              NEGATIVE INPUT TO ZERO INSTEAD OF  00005300
005400*                              ABENDING THE RUN.                  00005400
005500*   11/04/98 SAT   Y2K-0017    YEAR 2000 REVIEW -- ENROLLMENT     00005500
005600*                              TIMESTAMP FIELD CONFIRMED 4-DIGIT  00005600
005700*                              CENTURY (CCYY).  NO DATA CHANGES   00005700
005800*                              REQUIRED ELSEWHERE IN THIS PROGRAM.00005800
005900*   02/02/99 SAT   Y2K-0017    Y2K SIGN-OFF.  RE-RUN AGAINST TEST 00005900
006000*                              DECK W/ 1999/2000 BOUNDARY DATES --00006000
006100*                              NO PROBLEMS FOUND.                 00006100
006200*   07/19/01 WBH   HD-0588     ID SEQUENCE COUNTERS CONFIRMED TO  00006200
006300*                              RESET EACH RUN -- REGISTRAR ASKED  00006300
006400*                              WHY STUDENT IDS DID NOT CONTINUE   00006400
006500*                              FROM THE PRIOR RUN; BY DESIGN.     00006500
006600*   05/06/04 WBH   HD-0649     ADDED TRIAL-RUN (UPSI-0) SWITCH SO 00006600
006700*                              OPERATIONS CAN TEST A TRANSACTION  00006700
006800*                              DECK WITHOUT UPDATING THE MASTERS. 00006800
006900*   10/12/07 WBH   HD-0711     MINOR -- REPORT HEADING NOW SKIPS  00006900
007000*                              TO A NEW PAGE (CHANNEL 1).         00007000
007100*   03/02/26 KTM   TKT-40217   REBUILT UNDER THE REGISTRATION-    00007100
007200*                              ENGINE PORT PROJECT.  REPLACES THE 00007200
007300*                              OLD INTERACTIVE TERMINAL SESSION   00007300
007400*                              WITH THIS NIGHTLY BATCH RUN.  SEE  00007400
007500*                              COPYBOOKS STUREC/CRSREC/ENRREC/    00007500
007600*                              TRNREC FOR NEW RECORD LAYOUTS.     00007600
007700*   03/09/26 KTM   TKT-40298   CAPACITY EDIT REWRITTEN USING A    00007700
007800*                              CUSTOM CHARACTER CLASS TEST IN     00007800
007900*                              PARAGRAPH 412 RATHER THAN NUMERIC. 00007900
008000*   07/14/26 KTM   TKT-40311   COMMENTS THICKENED PER AUDIT --    00008000
008100*                              EMAIL-LEN/AT-SIGN-POS MOVED TO     00008100
008200*                              77-LEVELS; 565 REMARKS REWORDED    00008200
008300*                              TO DROP A VENDOR LANGUAGE NAME.    00008300
008400*   07/21/26 KTM   TKT-40318   425 REMARK REWORDED -- DROPPED A   00008400
008500*                              BARE "SPEC" CITATION, NOW POINTS   00008500
008600*                              AT THE Y2K-0017 ENTRY ABOVE.       00008600
008700***************************************************************** 00008700
008800*                                                                 00008800
008900***************************************************************** 00008900
009000*   REGISTRAR'S OFFICE RUNS THIS JOB UNATTENDED OVERNIGHT --      00009000
009100*   ANY FILE OPEN FAILURE MUST ABEND CLEANLY (SEE 990) RATHER     00009100
009200*   THAN LEAVE A PARTIAL MASTER ON DISK FOR THE MORNING SHIFT.    00009200
009300***************************************************************** 00009300
009400 ENVIRONMENT DIVISION.                                            00009400
009500 CONFIGURATION SECTION.                                           00009500
009600 SOURCE-COMPUTER.  IBM-370.                                       00009600
009700 OBJECT-COMPUTER.  IBM-370.                                       00009700
009800 SPECIAL-NAMES.                                                   00009800
009900*    C01 IS TOP-OF-FORM -- REPORT HEADING SKIPS TO A NEW PAGE.    00009900
010000     C01 IS TOP-OF-FORM                                           00010000
010100*    UPSI-0 -- OPERATIONS TRIAL-RUN SWITCH.  ON MEANS RUN THE     00010100
010200*    WHOLE EDIT/UPDATE PASS AND PRINT THE REPORT BUT DO NOT       00010200
010300*    REWRITE THE MASTER FILES.  SEE PARAGRAPH 700.                00010300
010400     UPSI-0 ON STATUS IS WS-TRIAL-RUN-ON                          00010400
010500            OFF STATUS IS WS-TRIAL-RUN-OFF                        00010500
010600*    CUSTOM CHARACTER CLASS USED BY THE CAPACITY EDIT IN 412.     00010600
010700*       DEFAULT SPECIAL-NAMES OMITS DECIMAL-POINT IS COMMA --     00010700
010800*       THIS SHOP HAS NEVER RUN A EUROPEAN-LOCALE JOB AND THE     00010800
010900*       REPORT LAYOUT ASSUMES A PERIOD DECIMAL POINT THROUGHOUT.  00010900
011000     CLASS WS-DIGIT-CLASS IS "0" THRU "9".                        00011000
011100*       (MAINFRAME LOCALE IS ALWAYS US-STYLE HERE -- NO           00011100
011200*   DECIMAL-POINT IS COMMA CLAUSE ANYWHERE IN THIS SHOP.)         00011200
011300*                                                                 00011300
011400 INPUT-OUTPUT SECTION.                                            00011400
011500 FILE-CONTROL.                                                    00011500
011600*                                                                 00011600
011700     SELECT STUDENT-MASTER-IN  ASSIGN TO STUMSTI                  00011700
011800         ORGANIZATION IS LINE SEQUENTIAL                          00011800
011900         FILE STATUS IS WS-STUMSTI-STATUS.                        00011900
012000*       STUMSTI/STUMSTO ARE THE JCL DDNAMES FOR THIS STEP --      00012000
012100*   OPERATIONS POINTS THEM AT TODAY'S INPUT MASTER AND A NEW      00012100
012200*   OUTPUT MASTER, NEVER THE SAME DATASET TWICE IN ONE RUN.       00012200
012300*                                                                 00012300
012400     SELECT STUDENT-MASTER-OUT ASSIGN TO STUMSTO                  00012400
012500         ORGANIZATION IS LINE SEQUENTIAL                          00012500
012600         FILE STATUS IS WS-STUMSTO-STATUS.                        00012600
012700*                                                                 00012700
012800     SELECT COURSE-MASTER-IN   ASSIGN TO CRSMSTI                  00012800
012900         ORGANIZATION IS LINE SEQUENTIAL                          00012900
013000         FILE STATUS IS WS-CRSMSTI-STATUS.                        00013000
013100*                                                                 00013100
013200     SELECT COURSE-MASTER-OUT  ASSIGN TO CRSMSTO                  00013200
013300         ORGANIZATION IS LINE SEQUENTIAL                          00013300
013400         FILE STATUS IS WS-CRSMSTO-STATUS.                        00013400
013500*       SAME IN/OUT PATTERN AS THE STUDENT MASTER ABOVE, FOR      00013500
013600*   THE COURSE FILE.                                              00013600
013700*                                                                 00013700
013800     SELECT ENROLLMENT-MASTER-IN  ASSIGN TO ENRMSTI               00013800
013900         ORGANIZATION IS LINE SEQUENTIAL                          00013900
014000         FILE STATUS IS WS-ENRMSTI-STATUS.                        00014000
014100*                                                                 00014100
014200     SELECT ENROLLMENT-MASTER-OUT ASSIGN TO ENRMSTO               00014200
014300         ORGANIZATION IS LINE SEQUENTIAL                          00014300
014400         FILE STATUS IS WS-ENRMSTO-STATUS.                        00014400
014500*                                                                 00014500
014600     SELECT TRANSACTION-FILE   ASSIGN TO TRANIN                   00014600
014700         ORGANIZATION IS LINE SEQUENTIAL                          00014700
014800         FILE STATUS IS WS-TRANIN-STATUS.                         00014800
014900*       ENROLLMENT MASTER FOLLOWS THE SAME IN/OUT SHAPE AS THE    00014900
015000*   OTHER TWO -- THREE MASTERS IN, THREE MASTERS OUT, EVERY RUN.  00015000
015100*                                                                 00015100
015200     SELECT REPORT-FILE        ASSIGN TO RPTOUT                   00015200
015300         ORGANIZATION IS LINE SEQUENTIAL                          00015300
015400         FILE STATUS IS WS-RPTOUT-STATUS.                         00015400
015500*       ALL EIGHT SELECTS ARE LINE SEQUENTIAL -- THIS SHOP'S      00015500
015600*       GNUCOBOL HAS NO ISAM SUPPORT, SO EVERY MASTER IS A        00015600
015700*       FLAT FILE REWRITTEN IN FULL EACH RUN RATHER THAN          00015700
015800*       UPDATED IN PLACE BY KEY.                                  00015800
015900*                                                                 00015900
016000 DATA DIVISION.                                                   00016000
016100 FILE SECTION.                                                    00016100
016200***************************************************************** 00016200
016300*   RECORD LAYOUTS FOR THE THREE MASTERS AND THE TRANSACTION      00016300
016400*   FILE LIVE IN THE COPYBOOKS BELOW (STUREC/CRSREC/ENRREC/       00016400
016500*   TRNREC) SO THE SAME LAYOUT SERVES BOTH THIS PROGRAM AND       00016500
016600*   ANY FUTURE UTILITY THAT NEEDS TO READ THESE FILES.  THE       00016600
016700*   FOUR -OUT RECORDS BELOW ARE THE EXCEPTION -- THEY ARE         00016700
016800*   DEFINED INLINE SINCE AN FD MAY NOT COPY THE SAME 01-LEVEL     00016800
016900*   NAME TWICE AND THE IN/OUT SIDES OF EACH MASTER SHARE ONE      00016900
017000*   COPYBOOK.  REPORT-RECORD NEEDS NO COPYBOOK AT ALL -- IT       00017000
017100*   IS NOTHING MORE THAN AN 80-BYTE PRINT SLOT.                   00017100
017200***************************************************************** 00017200
017300*                                                                 00017300
017400 FD  STUDENT-MASTER-IN                                            00017400
017500     RECORDING MODE IS F                                          00017500
017600     LABEL RECORDS ARE OMITTED.                                   00017600
017700     COPY STUREC.                                                 00017700
017800*                                                                 00017800
017900*       TRANIN IS THE SORTED TRANSACTION DECK BUILT BY THE        00017900
018000*   EXTRACT STEP EARLIER IN THE SAME JOB; RPTOUT IS THIS STEP'S   00018000
018100*   PRINTED OUTPUT FOR THE REGISTRAR'S OFFICE.                    00018100
018200 FD  STUDENT-MASTER-OUT                                           00018200
018300     RECORDING MODE IS F                                          00018300
018400     LABEL RECORDS ARE OMITTED.                                   00018400
018500 01  STUDENT-RECORD-OUT.                                          00018500
018600*    OUTPUT RECORD IS A SEPARATE COPY OF THE COPYBOOK LAYOUT SO   00018600
018700*    THE SAME 01-LEVEL NAME IS NOT DEFINED TWICE IN THIS FD SET.  00018700
018800     05  STUO-ID                       PIC X(06).                 00018800
018900     05  STUO-NAME                     PIC X(40).                 00018900
019000     05  STUO-EMAIL                    PIC X(40).                 00019000
019100     05  FILLER                        PIC X(01).                 00019100
019200*                                                                 00019200
019300 FD  COURSE-MASTER-IN                                             00019300
019400     RECORDING MODE IS F                                          00019400
019500     LABEL RECORDS ARE OMITTED.                                   00019500
019600     COPY CRSREC.                                                 00019600
019700*       COURSE-RECORD-OUT MIRRORS CRSREC FIELD FOR FIELD; SEE     00019700
019800*   THE COPYBOOK FOR THE INPUT SIDE OF THE SAME LAYOUT.           00019800
019900*                                                                 00019900
020000 FD  COURSE-MASTER-OUT                                            00020000
020100     RECORDING MODE IS F                                          00020100
020200     LABEL RECORDS ARE OMITTED.                                   00020200
020300 01  COURSE-RECORD-OUT.                                           00020300
020400     05  CRSO-ID                       PIC X(06).                 00020400
020500     05  CRSO-NAME                     PIC X(40).                 00020500
020600     05  CRSO-CAPACITY                 PIC 9(05).                 00020600
020700     05  FILLER                        PIC X(01).                 00020700
020800*                                                                 00020800
020900 FD  ENROLLMENT-MASTER-IN                                         00020900
021000     RECORDING MODE IS F                                          00021000
021100     LABEL RECORDS ARE OMITTED.                                   00021100
021200     COPY ENRREC.                                                 00021200
021300*       ENROLLMENT-RECORD-OUT MIRRORS ENRREC.  WS-ENR-TIMESTAMP   00021300
021400*   CARRIES THE FULL CCYY-MM-DD HH.MM.SS STRING BUILT BY 425.     00021400
021500*                                                                 00021500
021600 FD  ENROLLMENT-MASTER-OUT                                        00021600
021700     RECORDING MODE IS F                                          00021700
021800     LABEL RECORDS ARE OMITTED.                                   00021800
021900 01  ENROLLMENT-RECORD-OUT.                                       00021900
022000     05  ENRO-ID                       PIC X(06).                 00022000
022100     05  ENRO-STUDENT-ID               PIC X(06).                 00022100
022200     05  ENRO-COURSE-ID                PIC X(06).                 00022200
022300     05  ENRO-TIMESTAMP                PIC X(19).                 00022300
022400     05  FILLER                        PIC X(01).                 00022400
022500*                                                                 00022500
022600 FD  TRANSACTION-FILE                                             00022600
022700     RECORDING MODE IS F                                          00022700
022800     LABEL RECORDS ARE OMITTED.                                   00022800
022900*       TRANSACTION-FILE HAS NO -OUT SIDE -- IT IS READ ONCE,     00022900
023000*   NEVER WRITTEN BY THIS PROGRAM.                                00023000
023100     COPY TRNREC.                                                 00023100
023200*                                                                 00023200
023300 FD  REPORT-FILE                                                  00023300
023400     RECORDING MODE IS F                                          00023400
023500     LABEL RECORDS ARE OMITTED.                                   00023500
023600 01  REPORT-RECORD                     PIC X(80).                 00023600
023700*                                                                 00023700
023800 WORKING-STORAGE SECTION.                                         00023800
023900*                                                                 00023900
024000*   THIS SECTION CARRIES NO FILE BUFFERS -- ONLY THE THREE        00024000
024100*   MASTER TABLES, THE RUN SWITCHES, AND THE WORK FIELDS THE      00024100
024200*   PROCEDURE DIVISION NEEDS.  SEE THE FD ENTRIES ABOVE FOR       00024200
024300*   THE ACTUAL RECORD LAYOUTS, WHICH LIVE IN THE COPYBOOKS.       00024300
024400*                                                                 00024400
024500***************************************************************** 00024500
024600*   RUN SWITCHES AND END-OF-FILE FLAGS.                           00024600
024700***************************************************************** 00024700
024800 01  WS-PROGRAM-SWITCHES.                                         00024800
024900     05  WS-STUDENT-EOF-SW            PIC X(01) VALUE 'N'.        00024900
025000         88  STUDENT-MSTR-EOF                   VALUE 'Y'.        00025000
025100     05  WS-COURSE-EOF-SW             PIC X(01) VALUE 'N'.        00025100
025200         88  COURSE-MSTR-EOF                    VALUE 'Y'.        00025200
025300     05  WS-ENROLL-EOF-SW             PIC X(01) VALUE 'N'.        00025300
025400         88  ENROLL-MSTR-EOF                    VALUE 'Y'.        00025400
025500     05  WS-TRAN-EOF-SW               PIC X(01) VALUE 'N'.        00025500
025600         88  TRANSACTION-EOF                    VALUE 'Y'.        00025600
025700     05  WS-TRAN-OK-SW                PIC X(01) VALUE 'Y'.        00025700
025800         88  TRAN-OK                            VALUE 'Y'.        00025800
025900         88  TRAN-REJECTED                      VALUE 'N'.        00025900
026000     05  WS-FOUND-SW                  PIC X(01) VALUE 'N'.        00026000
026100         88  ENTRY-FOUND                        VALUE 'Y'.        00026100
026200         88  ENTRY-NOT-FOUND                    VALUE 'N'.        00026200
026300     05  WS-CAP-VALID-SW              PIC X(01) VALUE 'Y'.        00026300
026400         88  CAP-VALID                          VALUE 'Y'.        00026400
026500     05  WS-OPEN-ERROR-SW             PIC X(01) VALUE 'N'.        00026500
026600         88  OPEN-ERROR-FOUND                   VALUE 'Y'.        00026600
026700     05  WS-TRIAL-RUN-ON              PIC X(01) VALUE 'N'.        00026700
026800     05  WS-TRIAL-RUN-OFF             PIC X(01) VALUE 'Y'.        00026800
026900     05  FILLER                       PIC X(01) VALUE SPACE.      00026900
027000*       WS-OPEN-ERROR-SW AND WS-TRIAL-RUN-ON/OFF ARE TESTED       00027000
027100*       ONLY AT 100/200/700 -- EVERY OTHER SWITCH ABOVE IS        00027100
027200*       TESTED SOMEWHERE IN THE 300-460 RULE PARAGRAPHS.          00027200
027300*       WS-TRAN-OK-SW IS RESET TO Y AT THE TOP OF EVERY           00027300
027400*   TRANSACTION IN 320 -- A RULE PARAGRAPH ONLY EVER TURNS IT     00027400
027500*   TO N, IT NEVER NEEDS TO TURN IT BACK ON.                      00027500
027600*                                                                 00027600
027700***************************************************************** 00027700
027800*   FILE STATUS CODES, ONE PER SELECT ABOVE.                      00027800
027900***************************************************************** 00027900
028000 01  WS-FILE-STATUS-CODES.                                        00028000
028100     05  WS-STUMSTI-STATUS            PIC X(02) VALUE SPACES.     00028100
028200     05  WS-STUMSTO-STATUS            PIC X(02) VALUE SPACES.     00028200
028300     05  WS-CRSMSTI-STATUS            PIC X(02) VALUE SPACES.     00028300
028400     05  WS-CRSMSTO-STATUS            PIC X(02) VALUE SPACES.     00028400
028500     05  WS-ENRMSTI-STATUS            PIC X(02) VALUE SPACES.     00028500
028600     05  WS-ENRMSTO-STATUS            PIC X(02) VALUE SPACES.     00028600
028700     05  WS-TRANIN-STATUS             PIC X(02) VALUE SPACES.     00028700
028800     05  WS-RPTOUT-STATUS             PIC X(02) VALUE SPACES.     00028800
028900     05  FILLER                       PIC X(02) VALUE SPACES.     00028900
029000*       A NON-ZERO FILE STATUS ON ANY OPEN BELOW SETS             00029000
029100*   WS-OPEN-ERROR-SW AND ROUTES CONTROL TO 990-ABEND-RUN.         00029100
029200*                                                                 00029200
029300***************************************************************** 00029300
029400*   RUN DATE -- REDEFINED INTO CENTURY/YEAR/MONTH/DAY.  THIS IS   00029400
029500*   REDEFINES NUMBER 1 OF 3 IN THIS PROGRAM.                      00029500
029600***************************************************************** 00029600
029700 01  WS-CURRENT-DATE-CCYYMMDD         PIC 9(08) VALUE ZERO.       00029700
029800 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE-CCYYMMDD.   00029800
029900     05  WS-CUR-CENTURY               PIC 9(02).                  00029900
030000     05  WS-CUR-YY                    PIC 9(02).                  00030000
030100     05  WS-CUR-MM                    PIC 9(02).                  00030100
030200     05  WS-CUR-DD                    PIC 9(02).                  00030200
030300*                                                                 00030300
030400***************************************************************** 00030400
030500*   RUN TIME -- USED ONLY TO STAMP A NEW ENROLLMENT'S ENR-TIMESTAM00030500
030600***************************************************************** 00030600
030700 01  WS-CURRENT-TIME.                                             00030700
030800     05  WS-CUR-HH                    PIC 9(02).                  00030800
030900     05  WS-CUR-MIN                   PIC 9(02).                  00030900
031000     05  WS-CUR-SEC                   PIC 9(02).                  00031000
031100     05  FILLER                       PIC X(02).                  00031100
031200*       TIME IS ACCEPTED ONCE AT 000 AND USED ONLY TO STAMP       00031200
031300*       ENR-TIMESTAMP AT 425 -- IT IS NOT RE-ACCEPTED PER         00031300
031400*       TRANSACTION, SO ALL ENROLLMENTS IN ONE RUN CARRY THE      00031400
031500*       SAME CLOCK TIME (DATE DOES NOT REPEAT EITHER).            00031500
031600*                                                                 00031600
031700***************************************************************** 00031700
031800*   IN-MEMORY STUDENT TABLE.  LOADED AT 210, UPDATED THROUGH THE  00031800
031900*   RUN, REWRITTEN AT 700.  NO ISAM ON THIS SHOP'S GNUCOBOL SO    00031900
032000*   LOOKUP IS A LINEAR SCAN -- SEE PARAGRAPH 500.                 00032000
032100***************************************************************** 00032100
032200 01  WS-STUDENT-TABLE.                                            00032200
032300     05  WS-STU-COUNT                PIC 9(04) COMP VALUE ZERO.   00032300
032400     05  WS-STU-ENTRY OCCURS 2000 TIMES.                          00032400
032500         10  WS-STU-ID                PIC X(06).                  00032500
032600         10  WS-STU-NAME              PIC X(40).                  00032600
032700         10  WS-STU-EMAIL             PIC X(40).                  00032700
032800         10  WS-STU-COURSE-COUNT      PIC 9(03).                  00032800
032900         10  FILLER                   PIC X(01).                  00032900
033000*       2000 ROWS IS THE CURRENT ENROLLMENT HEADCOUNT CEILING     00033000
033100*       PER THE REGISTRAR'S OFFICE -- SEE WS-CRS-ENTRY AND        00033100
033200*       WS-ENR-ENTRY BELOW FOR THE OTHER TWO TABLE LIMITS.        00033200
033300*                                                                 00033300
033400***************************************************************** 00033400
033500*   IN-MEMORY COURSE TABLE.                                       00033500
033600***************************************************************** 00033600
033700 01  WS-COURSE-TABLE.                                             00033700
033800     05  WS-CRS-COUNT                PIC 9(04) COMP VALUE ZERO.   00033800
033900     05  WS-CRS-ENTRY OCCURS 500 TIMES.                           00033900
034000         10  WS-CRS-ID                PIC X(06).                  00034000
034100         10  WS-CRS-NAME              PIC X(40).                  00034100
034200         10  WS-CRS-CAPACITY          PIC 9(05).                  00034200
034300         10  WS-CRS-ENROLLED-COUNT    PIC 9(05).                  00034300
034400         10  FILLER                   PIC X(01).                  00034400
034500*       500 COURSE ROWS -- COMFORTABLY ABOVE THE CURRENT          00034500
034600*       CATALOG SIZE, PER THE SAME REGISTRAR ESTIMATE.            00034600
034700*                                                                 00034700
034800***************************************************************** 00034800
034900*   IN-MEMORY ENROLLMENT TABLE.                                   00034900
035000***************************************************************** 00035000
035100 01  WS-ENROLLMENT-TABLE.                                         00035100
035200     05  WS-ENR-COUNT                PIC 9(04) COMP VALUE ZERO.   00035200
035300     05  WS-ENR-ENTRY OCCURS 5000 TIMES.                          00035300
035400         10  WS-ENR-ID                PIC X(06).                  00035400
035500         10  WS-ENR-STUDENT-ID        PIC X(06).                  00035500
035600         10  WS-ENR-COURSE-ID         PIC X(06).                  00035600
035700         10  WS-ENR-TIMESTAMP         PIC X(19).                  00035700
035800         10  FILLER                   PIC X(01).                  00035800
035900*       5000 ENROLLMENT ROWS -- SIZED FOR UP TO 2.5 COURSES       00035900
036000*       PER STUDENT ON AVERAGE AT FULL HEADCOUNT; REVISIT IF      00036000
036100*       THE REGISTRAR RAISES THE PER-STUDENT COURSE LIMIT.        00036100
036200*                                                                 00036200
036300***************************************************************** 00036300
036400*   SUBSCRIPTS AND MISC WORK FIELDS -- ALL COMP PER SHOP STANDARD.00036400
036500***************************************************************** 00036500
036600 01  WS-WORK-FIELDS.                                              00036600
036700     05  WS-I                         PIC 9(04) COMP VALUE ZERO.  00036700
036800     05  WS-J                         PIC 9(04) COMP VALUE ZERO.  00036800
036900     05  WS-K                         PIC 9(04) COMP VALUE ZERO.  00036900
037000     05  WS-QUERY-LEN                 PIC 9(02) COMP VALUE ZERO.  00037000
037100     05  WS-NAME-LEN                  PIC 9(02) COMP VALUE ZERO.  00037100
037200     05  FILLER                       PIC X(01) VALUE SPACE.      00037200
037300*       WS-QUERY-LEN / WS-NAME-LEN SERVE PARAGRAPHS 565-568       00037300
037400*       ONLY.  WS-I/WS-J/WS-K ARE THE GENERAL-PURPOSE             00037400
037500*       SUBSCRIPTS SHARED ACROSS EVERY PERFORM ... VARYING        00037500
037600*       IN THIS PROGRAM -- NONE OF THE THREE IS RESERVED TO       00037600
037700*       A SINGLE PARAGRAPH THE WAY THE 77-LEVELS BELOW ARE.       00037700
037800*                                                                 00037800
037900******************************************************************00037900
038000**   STANDALONE SCRATCH COUNTERS -- 77-LEVEL PER SHOP STANDARD FOR00038000
038100**   A SINGLE-PURPOSE FIELD USED BY ONLY ONE PARAGRAPH PAIR (402/ 00038100
038200**   403/404 FOR WS-EMAIL-LEN AND WS-AT-SIGN-POS) RATHER THAN     00038200
038300**   CROWDING THEM INTO A 01-LEVEL GROUP WITH UNRELATED FIELDS.   00038300
038400******************************************************************00038400
038500 77  WS-EMAIL-LEN                 PIC 9(02) COMP VALUE ZERO.      00038500
038600 77  WS-AT-SIGN-POS               PIC 9(02) COMP VALUE ZERO.      00038600
038700*                                                                 00038700
038800*                                                                 00038800
038900***************************************************************** 00038900
039000*   NEXT-ID SEQUENCE COUNTERS -- RESET EACH RUN, NEVER REUSED     00039000
039100*   WITHIN A RUN.  SEE CHANGE LOG ENTRY 07/19/01.                 00039100
039200***************************************************************** 00039200
039300 01  WS-SEQUENCE-COUNTERS.                                        00039300
039400     05  WS-NEXT-STUDENT-SEQ          PIC 9(05) COMP VALUE 1000.  00039400
039500     05  WS-NEXT-COURSE-SEQ           PIC 9(05) COMP VALUE 2000.  00039500
039600     05  WS-NEXT-ENROLL-SEQ           PIC 9(05) COMP VALUE 3000.  00039600
039700     05  FILLER                       PIC X(01) VALUE SPACE.      00039700
039800*                                                                 00039800
039900*       NONE OF THESE THREE COUNTERS IS EVER RESET MID-RUN --     00039900
040000*       ONLY 000-MAIN-CONTROL'S IMPLICIT WORKING-STORAGE          00040000
040100*       INITIALIZATION AT PROGRAM START TOUCHES THEM AGAIN.       00040100
040200 01  WS-ID-BUILD-AREA.                                            00040200
040300     05  WS-ID-SEQ-DISPLAY            PIC 9(05).                  00040300
040400     05  WS-NEW-STUDENT-ID            PIC X(06) VALUE SPACES.     00040400
040500     05  WS-NEW-COURSE-ID             PIC X(06) VALUE SPACES.     00040500
040600     05  WS-NEW-ENROLL-ID             PIC X(06) VALUE SPACES.     00040600
040700     05  FILLER                       PIC X(01) VALUE SPACE.      00040700
040800*                                                                 00040800
040900*       EACH -BUILD FIELD IS FILLED BY ITS OWN GENERATE-ID        00040900
041000*       PARAGRAPH (405/415/425) AND CONSUMED IMMEDIATELY BY       00041000
041100*       THE CALLER'S OWN STRING STATEMENT -- NONE OF THE          00041100
041200*       THREE SURVIVES PAST THE TRANSACTION THAT BUILT IT.        00041200
041300***************************************************************** 00041300
041400*   SEARCH KEYS AND FOUND-SUBSCRIPT RESULTS FOR THE LOOKUP        00041400
041500*   PARAGRAPHS AT 500-520.                                        00041500
041600***************************************************************** 00041600
041700 01  WS-SEARCH-FIELDS.                                            00041700
041800     05  WS-SEARCH-STU-ID             PIC X(06) VALUE SPACES.     00041800
041900     05  WS-SEARCH-CRS-ID             PIC X(06) VALUE SPACES.     00041900
042000     05  WS-FOUND-STU-SUB             PIC 9(04) COMP VALUE ZERO.  00042000
042100     05  WS-FOUND-CRS-SUB             PIC 9(04) COMP VALUE ZERO.  00042100
042200     05  WS-FOUND-ENR-SUB             PIC 9(04) COMP VALUE ZERO.  00042200
042300     05  FILLER                       PIC X(02) VALUE SPACES.     00042300
042400*                                                                 00042400
042500*       ALL THREE -SUB FIELDS ARE SET BY THE LOOKUP PARAGRAPH     00042500
042600*       THAT FOUND THE ROW (500/510/520) AND READ BY WHATEVER     00042600
042700*       CALLED THAT LOOKUP -- THEY ARE SCRATCH, NOT STATE;        00042700
042800*       NO PARAGRAPH RELIES ON A VALUE LEFT BY A PRIOR CALL.      00042800
042900***************************************************************** 00042900
043000*   CASE-FOLDING TABLES FOR THE SEARCH-BY-NAME REQUEST (RULE 7).  00043000
043100*   NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S STANDARD --    00043100
043200*   CASE IS FOLDED BY INSPECT ... CONVERTING AGAINST THESE.       00043200
043300***************************************************************** 00043300
043400 01  WS-CASE-TABLES.                                              00043400
043500     05  WS-LOWER-ALPHA         PIC X(26) VALUE                   00043500
043600         'abcdefghijklmnopqrstuvwxyz'.                            00043600
043700     05  WS-UPPER-ALPHA         PIC X(26) VALUE                   00043700
043800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00043800
043900     05  WS-NAME-UC             PIC X(40) VALUE SPACES.           00043900
044000     05  WS-QUERY-UC            PIC X(40) VALUE SPACES.           00044000
044100     05  WS-CASE-FOLD-FIELD     PIC X(40) VALUE SPACES.           00044100
044200     05  FILLER                       PIC X(02) VALUE SPACES.     00044200
044300*                                                                 00044300
044400*       WS-NAME-UC / WS-QUERY-UC HOLD THE UPPER-CASE COPIES       00044400
044500*       565-568 COMPARE -- NEITHER THE STUDENT MASTER NOR THE     00044500
044600*       TRANSACTION RECORD IS EVER CHANGED TO UPPER CASE.         00044600
044700***************************************************************** 00044700
044800*   CONTROL TOTALS ACCUMULATED THROUGH THE RUN, PRINTED AT 800.   00044800
044900***************************************************************** 00044900
045000 01  WS-REPORT-TOTALS.                                            00045000
045100     05  WS-TOTAL-TRANS-READ          PIC 9(06) COMP VALUE ZERO.  00045100
045200     05  WS-TOTAL-STUDENTS-ADDED      PIC 9(06) COMP VALUE ZERO.  00045200
045300     05  WS-TOTAL-COURSES-ADDED       PIC 9(06) COMP VALUE ZERO.  00045300
045400     05  WS-TOTAL-ENROLL-CREATED      PIC 9(06) COMP VALUE ZERO.  00045400
045500     05  WS-TOTAL-ENROLL-REMOVED      PIC 9(06) COMP VALUE ZERO.  00045500
045600     05  WS-TOTAL-STUDENTS-DELETED    PIC 9(06) COMP VALUE ZERO.  00045600
045700     05  WS-TOTAL-COURSES-DELETED     PIC 9(06) COMP VALUE ZERO.  00045700
045800     05  WS-TOTAL-REJECTED            PIC 9(06) COMP VALUE ZERO.  00045800
045900     05  WS-TXN-NUMBER                PIC 9(06) COMP VALUE ZERO.  00045900
046000     05  FILLER                       PIC X(02) VALUE SPACES.     00046000
046100*                                                                 00046100
046200*       WS-TXN-NUMBER IS THE RUNNING COUNT USED FOR RPT-TXN-      00046200
046300*       NUM ON EACH DETAIL LINE -- DISTINCT FROM THE THREE        00046300
046400*       ID SEQUENCE COUNTERS ABOVE, WHICH NUMBER RECORDS,         00046400
046500*       NOT REPORT LINES.                                         00046500
046600***************************************************************** 00046600
046700*   FIELDS USED TO BUILD ONE REPORT DETAIL LINE.                  00046700
046800***************************************************************** 00046800
046900 01  WS-EDIT-FIELDS.                                              00046900
047000     05  WS-RESULT-TEXT               PIC X(34) VALUE SPACES.     00047000
047100     05  WS-KEY-FIELDS-TEXT           PIC X(24) VALUE SPACES.     00047100
047200     05  FILLER                       PIC X(02) VALUE SPACES.     00047200
047300*                                                                 00047300
047400***************************************************************** 00047400
047500*   REPORT LINE BASE, REDEFINED TWICE -- ONCE FOR A DETAIL LINE   00047500
047600*   AND ONCE FOR A TOTALS LINE.  THESE ARE REDEFINES NUMBER 2     00047600
047700*   AND NUMBER 3 OF 3 IN THIS PROGRAM.                            00047700
047800***************************************************************** 00047800
047900 01  WS-RPT-LINE                      PIC X(80) VALUE SPACES.     00047900
048000*                                                                 00048000
048100 01  WS-RPT-DETAIL-LINE REDEFINES WS-RPT-LINE.                    00048100
048200     05  RPT-LIT-TXN                  PIC X(04).                  00048200
048300     05  RPT-TXN-NUM                  PIC Z(05)9.                 00048300
048400     05  FILLER                       PIC X(01).                  00048400
048500     05  RPT-TXN-TYPE                 PIC X(02).                  00048500
048600     05  FILLER                       PIC X(01).                  00048600
048700     05  RPT-TXN-KEYS                 PIC X(24).                  00048700
048800     05  FILLER                       PIC X(01).                  00048800
048900     05  RPT-TXN-RESULT               PIC X(34).                  00048900
049000     05  FILLER                       PIC X(06).                  00049000
049100*                                                                 00049100
049200*       ALL THREE 01-LEVEL VIEWS OF WS-RPT-LINE SHARE THE SAME    00049200
049300*       80 BYTES OF STORAGE -- ONLY ONE VIEW IS EVER MOVED TO     00049300
049400*       OR FROM AT A TIME; 240/610 USE THE PLAIN AND DETAIL       00049400
049500*       VIEWS, 800 USES THE TOTALS VIEW.                          00049500
049600 01  WS-RPT-TOTALS-LINE REDEFINES WS-RPT-LINE.                    00049600
049700     05  RPT-TOT-LABEL                PIC X(30).                  00049700
049800     05  FILLER                       PIC X(02).                  00049800
049900     05  RPT-TOT-VALUE                PIC ZZZZZ9.                 00049900
050000     05  FILLER                       PIC X(42).                  00050000
050100*                                                                 00050100
050200 PROCEDURE DIVISION.                                              00050200
050300*                                                                 00050300
050400***************************************************************** 00050400
050500*   PARAGRAPH NUMBERING FOLLOWS THE SAME SCHEME AS THE REST OF    00050500
050600*   THIS SHOPS BATCH WORK -- HUNDREDS FOR A STEP OF THE BATCH     00050600
050700*   FLOW DESCRIBED IN THE RUN BOOK, TENS FOR ONE RULE WITHIN      00050700
050800*   THAT STEP, AND A -EXIT TAIL PARAGRAPH ANYWHERE A PERFORM      00050800
050900*   ... THRU IS USED SO THE RANGE HAS ONE KNOWN END POINT.        00050900
051000*   GO TO APPEARS ONLY INSIDE A READ ... AT END TO SHORT-         00051000
051100*   CIRCUIT TO THE MATCHING -EXIT -- NEVER TO JUMP FORWARD        00051100
051200*   PAST AN EXIT OR BACKWARD INTO A DIFFERENT PARAGRAPH.          00051200
051300***************************************************************** 00051300
051400*                                                                 00051400
051500***************************************************************** 00051500
051600*   000-MAIN-CONTROL  --  TOP OF THE RUN.                         00051600
051700***************************************************************** 00051700
051800 000-MAIN-CONTROL.                                                00051800
051900     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.          00051900
052000     ACCEPT WS-CURRENT-TIME FROM TIME.                            00052000
052100     DISPLAY 'REGTRN1 STARTING -- NIGHTLY REGISTRATION RUN'.      00052100
052200*       TWO DISPLAYS AT STARTUP -- OPERATIONS WATCHES THE JOB     00052200
052300*       LOG FOR THIS LINE TO CONFIRM THE STEP ACTUALLY STARTED    00052300
052400*       BEFORE GOING ON TO THE NEXT STEP IN THE JCL.              00052400
052500     DISPLAY '  RUN DATE ' WS-CUR-MM '/' WS-CUR-DD '/'            00052500
052600             WS-CUR-CENTURY WS-CUR-YY.                            00052600
052700*       MM/DD/CCYY ORDER ON THE DISPLAY MATCHES THE WAY THIS      00052700
052800*       SHOP HAS ALWAYS PRINTED A DATE ON AN OPERATOR CONSOLE --  00052800
052900*       SEE 240 BELOW FOR THE SAME ORDER ON THE REPORT ITSELF.    00052900
053000     PERFORM 100-INITIALIZE-RUN.                                  00053000
053100     PERFORM 300-PROCESS-TRANSACTIONS                             00053100
053200         UNTIL TRANSACTION-EOF.                                   00053200
053300     PERFORM 700-REWRITE-MASTERS.                                 00053300
053400*       THE FOUR-STEP SHAPE HERE IS THE WHOLE BATCH FLOW FROM     00053400
053500*       THE RUN BOOK -- LOAD (100), PROCESS EVERY TRANSACTION     00053500
053600*       (300 DRIVEN TO EOF), REWRITE THE MASTERS (700), THEN      00053600
053700*       THE TOTALS TRAILER AND CLOSE (800/900).                   00053700
053800     PERFORM 800-WRITE-REPORT-TOTALS.                             00053800
053900     PERFORM 900-CLOSE-FILES.                                     00053900
054000     DISPLAY 'REGTRN1 COMPLETE -- ' WS-TOTAL-TRANS-READ           00054000
054100*       THE COMPLETE MESSAGE ECHOES THE SAME TWO COUNTS THAT      00054100
054200*       HEAD AND TAIL THE CONTROL TOTALS BLOCK AT 800 BELOW,      00054200
054300*       SO THE CONSOLE LOG AND THE REPORT NEVER DISAGREE.         00054300
054400             ' TRANSACTIONS READ, ' WS-TOTAL-REJECTED ' REJECTED'.00054400
054500     GOBACK.                                                      00054500
054600*                                                                 00054600
054700***************************************************************** 00054700
054800*   100-INITIALIZE-RUN  --  OPEN FILES, LOAD THE THREE MASTERS INT00054800
054900*   WORKING STORAGE, RECOMPUTE THE DERIVED COUNTS, PRINT HEADING. 00054900
055000***************************************************************** 00055000
055100 100-INITIALIZE-RUN.                                              00055100
055200*       400 AND 700 HOLD ALL THE REST OF THE BUSINESS LOGIC --    00055200
055300*       100 ITSELF JUST SEQUENCES THE THREE LOAD PARAGRAPHS,      00055300
055400*       THE RECOMPUTE PASS, AND THE REPORT HEADING.               00055400
055500     PERFORM 200-OPEN-FILES.                                      00055500
055600     IF OPEN-ERROR-FOUND                                          00055600
055700         PERFORM 990-ABEND-RUN                                    00055700
055800     END-IF.                                                      00055800
055900*       990 NEVER RETURNS -- STOP RUN ENDS THE JOB STEP           00055900
056000*       BEFORE ANY LOAD PARAGRAPH CAN RUN AGAINST A FILE          00056000
056100*       THAT MAY NOT HAVE OPENED.                                 00056100
056200     PERFORM 210-LOAD-STUDENT-MASTER THRU 210-EXIT                00056200
056300         UNTIL STUDENT-MSTR-EOF.                                  00056300
056400     PERFORM 220-LOAD-COURSE-MASTER THRU 220-EXIT                 00056400
056500         UNTIL COURSE-MSTR-EOF.                                   00056500
056600     PERFORM 230-LOAD-ENROLLMENT-MASTER THRU 230-EXIT             00056600
056700         UNTIL ENROLL-MSTR-EOF.                                   00056700
056800     PERFORM 235-RECOMPUTE-COUNTS.                                00056800
056900*       LOAD ORDER IS STUDENT, THEN COURSE, THEN ENROLLMENT --    00056900
057000*       ENROLLMENT ROWS REFERENCE STUDENT/COURSE IDS BY VALUE     00057000
057100*       ONLY, NEVER BY SUBSCRIPT, SO THE LOAD ORDER ITSELF        00057100
057200*       DOES NOT MATTER TO 235'S RECOMPUTE PASS BELOW.            00057200
057300     PERFORM 240-WRITE-REPORT-HEADING.                            00057300
057400*                                                                 00057400
057500***************************************************************** 00057500
057600*   200-OPEN-FILES  --  OPEN ALL EIGHT FILES AND CHECK EACH STATUS00057600
057700*   HD-0649 05/06/04 -- HONORS THE UPSI-0 TRIAL-RUN SWITCH BY     00057700
057800*   STILL OPENING THE OUTPUT MASTERS (700 DECIDES WHETHER TO      00057800
057900*   ACTUALLY REWRITE THEM).                                       00057900
058000***************************************************************** 00058000
058100 200-OPEN-FILES.                                                  00058100
058200*       OUTPUT MASTERS ARE OPENED EVEN ON A TRIAL RUN (UPSI-0     00058200
058300*       ON) SO THE FILE STATUS CHECKS BELOW STILL COVER THEM;     00058300
058400*       700 IS WHAT ACTUALLY SUPPRESSES THE REWRITE.              00058400
058500     OPEN INPUT  STUDENT-MASTER-IN                                00058500
058600                 COURSE-MASTER-IN                                 00058600
058700                 ENROLLMENT-MASTER-IN                             00058700
058800                 TRANSACTION-FILE                                 00058800
058900          OUTPUT STUDENT-MASTER-OUT                               00058900
059000                 COURSE-MASTER-OUT                                00059000
059100                 ENROLLMENT-MASTER-OUT                            00059100
059200                 REPORT-FILE.                                     00059200
059300     IF WS-STUMSTI-STATUS NOT = '00'                              00059300
059400         DISPLAY 'ERROR OPENING STUDENT-MASTER-IN   ' WS-STUMSTI-S00059400
059500         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00059500
059600     END-IF.                                                      00059600
059700     IF WS-STUMSTO-STATUS NOT = '00'                              00059700
059800         DISPLAY 'ERROR OPENING STUDENT-MASTER-OUT  ' WS-STUMSTO-S00059800
059900         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00059900
060000     END-IF.                                                      00060000
060100     IF WS-CRSMSTI-STATUS NOT = '00'                              00060100
060200         DISPLAY 'ERROR OPENING COURSE-MASTER-IN    ' WS-CRSMSTI-S00060200
060300         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00060300
060400     END-IF.                                                      00060400
060500     IF WS-CRSMSTO-STATUS NOT = '00'                              00060500
060600         DISPLAY 'ERROR OPENING COURSE-MASTER-OUT   ' WS-CRSMSTO-S00060600
060700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00060700
060800     END-IF.                                                      00060800
060900     IF WS-ENRMSTI-STATUS NOT = '00'                              00060900
061000         DISPLAY 'ERROR OPENING ENROLLMENT-MASTER-IN ' WS-ENRMSTI-00061000
061100         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00061100
061200     END-IF.                                                      00061200
061300     IF WS-ENRMSTO-STATUS NOT = '00'                              00061300
061400         DISPLAY 'ERROR OPENING ENROLLMENT-MASTER-OUT ' WS-ENRMSTO00061400
061500         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00061500
061600     END-IF.                                                      00061600
061700     IF WS-TRANIN-STATUS NOT = '00'                               00061700
061800         DISPLAY 'ERROR OPENING TRANSACTION-FILE    ' WS-TRANIN-ST00061800
061900         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00061900
062000     END-IF.                                                      00062000
062100     IF WS-RPTOUT-STATUS NOT = '00'                               00062100
062200         DISPLAY 'ERROR OPENING REPORT-FILE         ' WS-RPTOUT-ST00062200
062300         MOVE 'Y' TO WS-OPEN-ERROR-SW                             00062300
062400     END-IF.                                                      00062400
062500*       ANY ONE OF THE EIGHT CHECKS ABOVE CAN SET WS-OPEN-        00062500
062600*       ERROR-SW -- 100 TESTS IT ONCE, AFTER ALL EIGHT SELECTS    00062600
062700*       HAVE BEEN GIVEN THE CHANCE TO FAIL, AND ABENDS THE RUN    00062700
062800*       RATHER THAN LIMP ALONG AGAINST A FILE THAT NEVER OPENED.  00062800
062900*                                                                 00062900
063000***************************************************************** 00063000
063100*   210/220/230 -- LOAD EACH MASTER FILE INTO ITS WORKING-STORAGE 00063100
063200*   TABLE IN FILE ORDER.  BATCH FLOW STEP 1.  DERIVED COUNTS ARE  00063200
063300*   SET TO ZERO HERE AND FILLED IN BY 235 BELOW.                  00063300
063400***************************************************************** 00063400
063500 210-LOAD-STUDENT-MASTER.                                         00063500
063600     READ STUDENT-MASTER-IN                                       00063600
063700         AT END                                                   00063700
063800             MOVE 'Y' TO WS-STUDENT-EOF-SW                        00063800
063900             GO TO 210-EXIT                                       00063900
064000     END-READ.                                                    00064000
064100     ADD 1 TO WS-STU-COUNT.                                       00064100
064200     MOVE STU-ID    TO WS-STU-ID(WS-STU-COUNT).                   00064200
064300     MOVE STU-NAME  TO WS-STU-NAME(WS-STU-COUNT).                 00064300
064400     MOVE STU-EMAIL TO WS-STU-EMAIL(WS-STU-COUNT).                00064400
064500     MOVE ZERO      TO WS-STU-COURSE-COUNT(WS-STU-COUNT).         00064500
064600*       THE SAME SHAPE REPEATS FOR 220/230 BELOW -- READ,         00064600
064700*       AT END SET THE SWITCH AND GO TO THE EXIT, ELSE APPEND     00064700
064800*       ONE ROW TO THE TABLE.  DERIVED COUNTS ARE ZEROED HERE     00064800
064900*       AND FILLED IN ONLY AFTER ALL THREE TABLES ARE LOADED.     00064900
065000 210-EXIT.                                                        00065000
065100     EXIT.                                                        00065100
065200*                                                                 00065200
065300 220-LOAD-COURSE-MASTER.                                          00065300
065400     READ COURSE-MASTER-IN                                        00065400
065500         AT END                                                   00065500
065600             MOVE 'Y' TO WS-COURSE-EOF-SW                         00065600
065700             GO TO 220-EXIT                                       00065700
065800     END-READ.                                                    00065800
065900     ADD 1 TO WS-CRS-COUNT.                                       00065900
066000     MOVE CRS-ID          TO WS-CRS-ID(WS-CRS-COUNT).             00066000
066100     MOVE CRS-NAME        TO WS-CRS-NAME(WS-CRS-COUNT).           00066100
066200     MOVE CRS-CAPACITY    TO WS-CRS-CAPACITY(WS-CRS-COUNT).       00066200
066300     MOVE ZERO            TO WS-CRS-ENROLLED-COUNT(WS-CRS-COUNT). 00066300
066400 220-EXIT.                                                        00066400
066500     EXIT.                                                        00066500
066600*                                                                 00066600
066700 230-LOAD-ENROLLMENT-MASTER.                                      00066700
066800     READ ENROLLMENT-MASTER-IN                                    00066800
066900         AT END                                                   00066900
067000             MOVE 'Y' TO WS-ENROLL-EOF-SW                         00067000
067100             GO TO 230-EXIT                                       00067100
067200     END-READ.                                                    00067200
067300     ADD 1 TO WS-ENR-COUNT.                                       00067300
067400     MOVE ENR-ID          TO WS-ENR-ID(WS-ENR-COUNT).             00067400
067500     MOVE ENR-STUDENT-ID  TO WS-ENR-STUDENT-ID(WS-ENR-COUNT).     00067500
067600     MOVE ENR-COURSE-ID   TO WS-ENR-COURSE-ID(WS-ENR-COUNT).      00067600
067700     MOVE ENR-TIMESTAMP   TO WS-ENR-TIMESTAMP(WS-ENR-COUNT).      00067700
067800 230-EXIT.                                                        00067800
067900     EXIT.                                                        00067900
068000*                                                                 00068000
068100***************************************************************** 00068100
068200*   235-RECOMPUTE-COUNTS  --  WALK THE ENROLLMENT TABLE ONCE AND  00068200
068300*   REBUILD STU-COURSE-COUNT / CRS-ENROLLED-COUNT FROM IT, SINCE  00068300
068400*   NEITHER COUNT IS CARRIED IN THE MASTER FILES (SEE STUREC/     00068400
068500*   CRSREC COPYBOOK REMARKS).                                     00068500
068600***************************************************************** 00068600
068700 235-RECOMPUTE-COUNTS.                                            00068700
068800*       THIS PARAGRAPH EXISTS BECAUSE STUREC/CRSREC DO NOT        00068800
068900*       CARRY THE DERIVED COUNT COLUMN ON DISK -- CARRYING IT     00068900
069000*       WOULD RISK THE MASTER AND THE ENROLLMENT TABLE            00069000
069100*       DISAGREEING AFTER A RUN THAT ABENDED PART WAY THROUGH     00069100
069200*       A REWRITE.  RECOMPUTING FROM THE ENROLLMENT TABLE ON      00069200
069300*       EVERY RUN COSTS A FEW EXTRA LOOKUPS BUT CANNOT DRIFT.     00069300
069400     PERFORM 236-RECOMPUTE-ONE-ENROLLMENT THRU 236-EXIT           00069400
069500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ENR-COUNT.      00069500
069600*                                                                 00069600
069700 236-RECOMPUTE-ONE-ENROLLMENT.                                    00069700
069800     MOVE WS-ENR-STUDENT-ID(WS-I) TO WS-SEARCH-STU-ID.            00069800
069900     PERFORM 500-FIND-STUDENT-BY-ID THRU 500-EXIT.                00069900
070000     IF ENTRY-FOUND                                               00070000
070100         ADD 1 TO WS-STU-COURSE-COUNT(WS-FOUND-STU-SUB)           00070100
070200     END-IF.                                                      00070200
070300     MOVE WS-ENR-COURSE-ID(WS-I) TO WS-SEARCH-CRS-ID.             00070300
070400     PERFORM 510-FIND-COURSE-BY-ID THRU 510-EXIT.                 00070400
070500     IF ENTRY-FOUND                                               00070500
070600         ADD 1 TO WS-CRS-ENROLLED-COUNT(WS-FOUND-CRS-SUB)         00070600
070700     END-IF.                                                      00070700
070800 236-EXIT.                                                        00070800
070900     EXIT.                                                        00070900
071000*                                                                 00071000
071100***************************************************************** 00071100
071200*   240-WRITE-REPORT-HEADING  --  HD-0711 10/12/07.  SKIPS TO A   00071200
071300*   NEW PAGE VIA CHANNEL 1 (TOP-OF-FORM).                         00071300
071400***************************************************************** 00071400
071500 240-WRITE-REPORT-HEADING.                                        00071500
071600     MOVE SPACES TO WS-RPT-LINE.                                  00071600
071700     MOVE 'MIDSTATE COMMUNITY COLLEGE - NIGHTLY REGISTRATION RUN' 00071700
071800         TO WS-RPT-LINE.                                          00071800
071900     WRITE REPORT-RECORD FROM WS-RPT-LINE AFTER ADVANCING C01.    00071900
072000     MOVE SPACES TO WS-RPT-LINE.                                  00072000
072100     STRING 'RUN DATE ' WS-CUR-MM '/' WS-CUR-DD '/'               00072100
072200            WS-CUR-CENTURY WS-CUR-YY                              00072200
072300         DELIMITED BY SIZE INTO WS-RPT-LINE.                      00072300
072400     WRITE REPORT-RECORD FROM WS-RPT-LINE AFTER ADVANCING 1 LINE. 00072400
072500     MOVE SPACES TO WS-RPT-LINE.                                  00072500
072600     WRITE REPORT-RECORD FROM WS-RPT-LINE AFTER ADVANCING 1 LINE. 00072600
072700*       HEADING IS WRITTEN ONCE, AFTER THE LOAD PASS, BEFORE      00072700
072800*       THE FIRST TRANSACTION DETAIL LINE -- SEE HD-0711 ABOVE    00072800
072900*       FOR WHY IT NOW FORCES A NEW PAGE VIA TOP-OF-FORM.         00072900
073000***************************************************************** 00073000
073100*   300-PROCESS-TRANSACTIONS  --  BATCH FLOW STEP 2.  READ ONE    00073100
073200*   TRANSACTION, EDIT/DISPATCH IT, PRINT ITS REPORT LINE.  CALLED 00073200
073300*   REPEATEDLY BY 000-MAIN-CONTROL UNTIL TRANSACTION-EOF.         00073300
073400***************************************************************** 00073400
073500 300-PROCESS-TRANSACTIONS.                                        00073500
073600     PERFORM 310-READ-TRANSACTION-REC.                            00073600
073700     IF NOT TRANSACTION-EOF                                       00073700
073800         ADD 1 TO WS-TOTAL-TRANS-READ                             00073800
073900         ADD 1 TO WS-TXN-NUMBER                                   00073900
074000*       WS-TOTAL-TRANS-READ COUNTS EVERY RECORD READ FROM THE     00074000
074100*       TRANSACTION FILE; WS-TXN-NUMBER IS RESET NOWHERE AND      00074100
074200*       SIMPLY TRACKS THE SAME COUNT FOR THE REPORT COLUMN.       00074200
074300         MOVE 'Y' TO WS-TRAN-OK-SW                                00074300
074400         MOVE SPACES TO WS-RESULT-TEXT                            00074400
074500         MOVE SPACES TO WS-KEY-FIELDS-TEXT                        00074500
074600         PERFORM 320-EDIT-AND-DISPATCH                            00074600
074700         IF TRAN-REJECTED                                         00074700
074800             ADD 1 TO WS-TOTAL-REJECTED                           00074800
074900         END-IF                                                   00074900
075000*       REJECTED COUNT IS THE ONLY TOTAL BUMPED HERE IN 300 --    00075000
075100*       EVERY OTHER TOTAL IS BUMPED DIRECTLY BY THE RULE          00075100
075200*       PARAGRAPH THAT SUCCEEDED (400/410/425/435/440/450).       00075200
075300     END-IF.                                                      00075300
075400*       TRAN-OK-SW IS RESET TO Y BEFORE EVERY TRANSACTION --      00075400
075500*       EACH RULE PARAGRAPH AT 400-460 IS FREE TO FLIP IT TO      00075500
075600*       N ON ITS OWN, BUT NEVER HAS TO FLIP IT BACK ON.           00075600
075700*                                                                 00075700
075800 310-READ-TRANSACTION-REC.                                        00075800
075900     READ TRANSACTION-FILE                                        00075900
076000         AT END MOVE 'Y' TO WS-TRAN-EOF-SW                        00076000
076100*       A SHORT READ PARAGRAPH ON PURPOSE -- 300 TESTS            00076100
076200*       TRANSACTION-EOF IMMEDIATELY AFTER THIS RETURNS, SO        00076200
076300*       THE LAST PHANTOM READ NEVER FALLS THROUGH TO 320.         00076300
076400     END-READ.                                                    00076400
076500*                                                                 00076500
076600***************************************************************** 00076600
076700*   320-EDIT-AND-DISPATCH  --  BATCH FLOW STEP 3.  EVALUATE ON    00076700
076800*   TXN-TYPE AND HAND OFF TO THE PARAGRAPH FOR THAT RULE.  EACH   00076800
076900*   RULE PARAGRAPH SETS WS-RESULT-TEXT / WS-KEY-FIELDS-TEXT AND   00076900
077000*   TRAN-OK/TRAN-REJECTED BEFORE RETURNING HERE; 610 PRINTS IT.   00077000
077100***************************************************************** 00077100
077200 320-EDIT-AND-DISPATCH.                                           00077200
077300*       EVALUATE WAS CHOSEN OVER A CHAIN OF IFS HERE BECAUSE      00077300
077400*       TXN-TYPE IS A FLAT TWO-CHARACTER CODE WITH NO RANGE       00077400
077500*       TESTS INVOLVED -- A STRAIGHT EQUALITY DISPATCH.           00077500
077600     EVALUATE TXN-TYPE                                            00077600
077700         WHEN 'AS'                                                00077700
077800             PERFORM 400-ADD-STUDENT                              00077800
077900         WHEN 'AC'                                                00077900
078000             PERFORM 410-ADD-COURSE                               00078000
078100         WHEN 'EN'                                                00078100
078200             PERFORM 420-ENROLL-STUDENT                           00078200
078300         WHEN 'UN'                                                00078300
078400             PERFORM 430-UNENROLL-STUDENT                         00078400
078500         WHEN 'DS'                                                00078500
078600             PERFORM 440-DELETE-STUDENT                           00078600
078700         WHEN 'DC'                                                00078700
078800             PERFORM 450-DELETE-COURSE                            00078800
078900         WHEN 'SS'                                                00078900
079000             PERFORM 460-SEARCH-STUDENT-NAME                      00079000
079100         WHEN OTHER                                               00079100
079200             MOVE 'N' TO WS-TRAN-OK-SW                            00079200
079300             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-RESULT-TEXT    00079300
079400     END-EVALUATE.                                                00079400
079500*       AN UNRECOGNIZED TXN-TYPE IS THE ONLY REJECTION THAT       00079500
079600*       HAPPENS OUTSIDE ANY OF THE EIGHT RULE PARAGRAPHS --       00079600
079700*       THERE IS NO RULE NUMBER FOR A TRANSACTION CODE THE        00079700
079800*       SHOP HAS NEVER DEFINED.                                   00079800
079900     IF TXN-TYPE NOT = 'SS'                                       00079900
080000*        SEARCH (SS) WRITES ITS OWN LINE(S) AT 460 -- EVERY OTHER 00080000
080100*        TRANSACTION TYPE GETS EXACTLY ONE LINE HERE.             00080100
080200         PERFORM 610-WRITE-DETAIL-LINE                            00080200
080300     END-IF.                                                      00080300
080400*                                                                 00080400
080500***************************************************************** 00080500
080600*   400-ADD-STUDENT  --  RULE 1.  ALWAYS SUCCEEDS ONCE NAME AND   00080600
080700*   EMAIL PASS EDIT.  HD-0455 08/30/94 ADDED THE EMAIL CHECK.     00080700
080800*   TKT-40311 07/14/26 -- REMARKS EXPANDED PER AUDIT.  NAME       00080800
080900*   BLANK IS CHECKED FIRST SO 402 NEVER RUNS AGAINST A BLANK      00080900
081000*   NAME.  NO ROW IS APPENDED TO WS-STUDENT-TABLE UNLESS BOTH     00081000
081100*   CHECKS PASS, SO A REJECTED TRANSACTION LEAVES THE TABLE       00081100
081200*   AND WS-STU-COUNT EXACTLY AS THEY WERE ON ENTRY.               00081200
081300***************************************************************** 00081300
081400*       (BLANK CONTINUED) HD-0455'S ORIGINAL EMAIL CHECK WAS A    00081400
081500*       SIMPLE CONTAINS-AT-SIGN TEST; THE FIRST/LAST-POSITION     00081500
081600*       RULE WAS ADDED LATER WHEN THE REGISTRAR'S OFFICE          00081600
081700*       CAUGHT ADDRESSES LIKE '@COLLEGE.EDU' GETTING THROUGH.     00081700
081800 400-ADD-STUDENT.                                                 00081800
081900     MOVE TXN-NAME TO WS-KEY-FIELDS-TEXT.                         00081900
082000*       KEY-FIELDS-TEXT IS SET BEFORE THE EDIT SO A REJECTED      00082000
082100*       TRANSACTION'S REPORT LINE STILL SHOWS THE NAME OFFERED.   00082100
082200     IF TXN-NAME = SPACES                                         00082200
082300         MOVE 'N' TO WS-TRAN-OK-SW                                00082300
082400         MOVE 'INVALID NAME' TO WS-RESULT-TEXT                    00082400
082500     ELSE                                                         00082500
082600         PERFORM 402-EDIT-STUDENT-EMAIL                           00082600
082700*       NAME IS PRESENT -- FALL THROUGH TO THE EMAIL EDIT AT      00082700
082800*       402 BEFORE COMMITTING ANYTHING TO THE STUDENT TABLE.      00082800
082900         IF TRAN-OK                                               00082900
083000*           402 SETS WS-TRAN-OK-SW TO N AND LOADS WS-RESULT-      00083000
083100*           TEXT WITH INVALID EMAIL ON FAILURE -- NOTHING         00083100
083200*           BELOW THIS POINT RUNS IF THE ADDRESS IS BAD.          00083200
083300             PERFORM 405-GENERATE-STUDENT-ID                      00083300
083400             ADD 1 TO WS-STU-COUNT                                00083400
083500*               405 BOTH BUILDS THE NEW ID AND ADVANCES THE       00083500
083600*               RUNNING SEQUENCE COUNTER IN THE SAME STEP.        00083600
083700             MOVE WS-NEW-STUDENT-ID TO WS-STU-ID(WS-STU-COUNT)    00083700
083800             MOVE TXN-NAME          TO WS-STU-NAME(WS-STU-COUNT)  00083800
083900             MOVE TXN-EMAIL         TO WS-STU-EMAIL(WS-STU-COUNT) 00083900
084000             MOVE ZERO              TO WS-STU-COURSE-COUNT(WS-STU-00084000
084100*               COURSE COUNT STARTS AT ZERO -- 235 ONLY EVER      00084100
084200*               RECOMPUTES IT AT LOAD TIME.  FROM HERE ON,        00084200
084300*               420 AND 435 MAINTAIN IT INCREMENTALLY.            00084300
084400             ADD 1 TO WS-TOTAL-STUDENTS-ADDED                     00084400
084500             STRING 'OK:' WS-NEW-STUDENT-ID                       00084500
084600                 DELIMITED BY SIZE INTO WS-RESULT-TEXT            00084600
084700         END-IF                                                   00084700
084800     END-IF.                                                      00084800
084900*                                                                 00084900
085000***************************************************************** 00085000
085100*   402-EDIT-STUDENT-EMAIL  --  '@' MUST BE PRESENT AND MAY NOT BE00085100
085200*   THE FIRST OR LAST CHARACTER OF THE TRIMMED ADDRESS.           00085200
085300*   TKT-40311 07/14/26 -- WS-EMAIL-LEN AND WS-AT-SIGN-POS WERE    00085300
085400*   MOVED OFF WS-WORK-FIELDS TO THEIR OWN 77-LEVEL ITEMS;         00085400
085500*   THIS PARAGRAPH AND 403/404 ARE THE ONLY USERS OF EITHER.      00085500
085600***************************************************************** 00085600
085700 402-EDIT-STUDENT-EMAIL.                                          00085700
085800     MOVE ZERO TO WS-EMAIL-LEN.                                   00085800
085900*       403 SCANS THE 40-BYTE FIELD RIGHT TO LEFT LOOKING FOR     00085900
086000*       THE LAST NON-BLANK CHARACTER -- THAT POSITION IS THE      00086000
086100*       TRIMMED LENGTH.  A FULLY BLANK EMAIL LEAVES WS-EMAIL-     00086100
086200*       LEN AT ZERO, WHICH 404 BELOW TREATS AS AUTOMATIC FAIL.    00086200
086300     PERFORM 403-FIND-EMAIL-LENGTH THRU 403-EXIT                  00086300
086400         VARYING WS-I FROM 40 BY -1                               00086400
086500         UNTIL WS-I = 0 OR WS-EMAIL-LEN NOT = ZERO.               00086500
086600     MOVE ZERO TO WS-AT-SIGN-POS.                                 00086600
086700     IF WS-EMAIL-LEN NOT = ZERO                                   00086700
086800*       404 ONLY RUNS WHEN THE ADDRESS IS NOT ALL BLANKS --       00086800
086900*       NO SENSE SCANNING FOR AN @ IN AN EMPTY FIELD.             00086900
087000         PERFORM 404-FIND-AT-SIGN THRU 404-EXIT                   00087000
087100             VARYING WS-J FROM 1 BY 1                             00087100
087200             UNTIL WS-J > WS-EMAIL-LEN OR WS-AT-SIGN-POS NOT = ZER00087200
087300     END-IF.                                                      00087300
087400     IF WS-AT-SIGN-POS > 1 AND WS-AT-SIGN-POS < WS-EMAIL-LEN      00087400
087500*       THE ACTUAL RULE: @ MUST EXIST (WS-AT-SIGN-POS NOT         00087500
087600*       ZERO), AND IT MAY NOT BE THE FIRST OR LAST CHARACTER      00087600
087700*       OF THE TRIMMED ADDRESS.  'A@' AND '@B' BOTH FAIL THIS     00087700
087800*       TEST EVEN THOUGH EACH CONTAINS AN @.                      00087800
087900         CONTINUE                                                 00087900
088000     ELSE                                                         00088000
088100         MOVE 'N' TO WS-TRAN-OK-SW                                00088100
088200         MOVE 'INVALID EMAIL' TO WS-RESULT-TEXT                   00088200
088300     END-IF.                                                      00088300
088400 402-EXIT.                                                        00088400
088500     EXIT.                                                        00088500
088600*                                                                 00088600
088700*   RUNS ONCE PER CHARACTER, RIGHT TO LEFT, UNTIL THE FIRST       00088700
088800*   NON-BLANK IS HIT OR THE SCAN RUNS OFF THE FRONT OF THE        00088800
088900*   FIELD (WS-I REACHES ZERO) -- SEE THE VARYING CLAUSE AT 402.   00088900
089000 403-FIND-EMAIL-LENGTH.                                           00089000
089100     IF TXN-EMAIL(WS-I:1) NOT = SPACE                             00089100
089200         MOVE WS-I TO WS-EMAIL-LEN                                00089200
089300     END-IF.                                                      00089300
089400 403-EXIT.                                                        00089400
089500     EXIT.                                                        00089500
089600*                                                                 00089600
089700*   SAME SHAPE AS 403 BUT LEFT TO RIGHT, LOOKING FOR THE          00089700
089800*   FIRST @ RATHER THAN THE LAST NON-BLANK CHARACTER.             00089800
089900 404-FIND-AT-SIGN.                                                00089900
090000     IF TXN-EMAIL(WS-J:1) = '@'                                   00090000
090100         MOVE WS-J TO WS-AT-SIGN-POS                              00090100
090200     END-IF.                                                      00090200
090300 404-EXIT.                                                        00090300
090400     EXIT.                                                        00090400
090500*                                                                 00090500
090600***************************************************************** 00090600
090700*   405-GENERATE-STUDENT-ID  --  RULE 8.  'S' + 5-DIGIT RUNNING   00090700
090800*   SEQUENCE, STARTING 01000, NEVER REUSED WITHIN THE RUN.        00090800
090900***************************************************************** 00090900
091000 405-GENERATE-STUDENT-ID.                                         00091000
091100     MOVE WS-NEXT-STUDENT-SEQ TO WS-ID-SEQ-DISPLAY.               00091100
091200*       WS-ID-SEQ-DISPLAY IS A SHARED PIC 9(05) DISPLAY           00091200
091300*       STAGING AREA -- 415 AND 425 REUSE IT FOR THEIR OWN        00091300
091400*       ID BUILDS, SO ITS CONTENTS ARE GOOD FOR ONE STRING        00091400
091500*       STATEMENT ONLY, NEVER CARRIED BETWEEN PARAGRAPHS.         00091500
091600     STRING 'S' WS-ID-SEQ-DISPLAY                                 00091600
091700         DELIMITED BY SIZE INTO WS-NEW-STUDENT-ID.                00091700
091800     ADD 1 TO WS-NEXT-STUDENT-SEQ.                                00091800
091900*                                                                 00091900
092000***************************************************************** 00092000
092100*   410-ADD-COURSE  --  RULE 2.  ALWAYS SUCCEEDS ONCE NAME IS     00092100
092200*   VALIDATED.  CAPACITY IS EDITED, NEVER REJECTS THE TRANSACTION.00092200
092300***************************************************************** 00092300
092400*   UNLIKE 400-ADD-STUDENT, THERE IS NO SECOND FIELD THAT CAN     00092400
092500*   REJECT THIS TRANSACTION -- CAPACITY IS EDITED BY 411 BUT      00092500
092600*   411 NEVER FLIPS WS-TRAN-OK-SW, IT ONLY DECIDES WHAT           00092600
092700*   CAPACITY VALUE GETS STORED.                                   00092700
092800 410-ADD-COURSE.                                                  00092800
092900     MOVE TXN-NAME TO WS-KEY-FIELDS-TEXT.                         00092900
093000     IF TXN-NAME = SPACES                                         00093000
093100         MOVE 'N' TO WS-TRAN-OK-SW                                00093100
093200         MOVE 'INVALID NAME' TO WS-RESULT-TEXT                    00093200
093300     ELSE                                                         00093300
093400*           CAPACITY IS EDITED AFTER THE NAME CHECK SO A BAD      00093400
093500*           NAME NEVER WASTES A CAPACITY ID SLOT.                 00093500
093600         PERFORM 411-EDIT-COURSE-CAPACITY                         00093600
093700         PERFORM 415-GENERATE-COURSE-ID                           00093700
093800         ADD 1 TO WS-CRS-COUNT                                    00093800
093900         MOVE WS-NEW-COURSE-ID  TO WS-CRS-ID(WS-CRS-COUNT)        00093900
094000         MOVE TXN-NAME          TO WS-CRS-NAME(WS-CRS-COUNT)      00094000
094100         MOVE ZERO              TO WS-CRS-ENROLLED-COUNT(WS-CRS-CO00094100
094200         ADD 1 TO WS-TOTAL-COURSES-ADDED                          00094200
094300         STRING 'OK:' WS-NEW-COURSE-ID                            00094300
094400             DELIMITED BY SIZE INTO WS-RESULT-TEXT                00094400
094500     END-IF.                                                      00094500
094600*                                                                 00094600
094700*   410'S STRING LITERAL IS 'OK:' FOLLOWED BY THE NEW COURSE      00094700
094800*   ID -- IDENTICAL FORMAT TO 400'S SUCCESS MESSAGE, JUST A       00094800
094900*   DIFFERENT ID PREFIX.  320 DOES NOT CARE WHICH RULE BUILT      00094900
095000*   THE TEXT, ONLY THAT WS-RESULT-TEXT IS FILLED IN BY THE        00095000
095100*   TIME CONTROL RETURNS TO IT.                                   00095100
095200***************************************************************** 00095200
095300*   411-EDIT-COURSE-CAPACITY  --  HD-0511 03/11/96, REWRITTEN     00095300
095400*   TKT-40298 03/09/26 TO TEST EACH DIGIT AGAINST THE CUSTOM      00095400
095500*   WS-DIGIT-CLASS CHARACTER CLASS RATHER THAN A NUMERIC TEST --  00095500
095600*   CATCHES BLANKS, LETTERS AND AN EMBEDDED SIGN IN ONE PASS.     00095600
095700*   ANYTHING THAT FAILS THE CLASS TEST DEFAULTS THE CAPACITY TO   00095700
095800*   ZERO (UNLIMITED) RATHER THAN REJECTING THE TRANSACTION.       00095800
095900***************************************************************** 00095900
096000 411-EDIT-COURSE-CAPACITY.                                        00096000
096100     MOVE 'Y' TO WS-CAP-VALID-SW.                                 00096100
096200     PERFORM 412-CHECK-CAP-DIGIT THRU 412-EXIT                    00096200
096300         VARYING WS-I FROM 1 BY 1                                 00096300
096400         UNTIL WS-I > 5 OR NOT CAP-VALID.                         00096400
096500     IF CAP-VALID                                                 00096500
096600         MOVE TXN-CAPACITY TO WS-CRS-CAPACITY(WS-CRS-COUNT + 1)   00096600
096700     ELSE                                                         00096700
096800         MOVE ZERO TO WS-CRS-CAPACITY(WS-CRS-COUNT + 1)           00096800
096900     END-IF.                                                      00096900
097000*       WS-CRS-CAPACITY(WS-CRS-COUNT + 1) IS THE SLOT THE NEW     00097000
097100*       COURSE WILL OCCUPY ONCE 410 ADDS 1 TO WS-CRS-COUNT --     00097100
097200*       THIS PARAGRAPH RUNS BEFORE THAT ADD, SO +1 POINTS AT      00097200
097300*       THE RIGHT ROW.  SEE THE CALL ORDER IN 410 ABOVE.          00097300
097400*                                                                 00097400
097500 412-CHECK-CAP-DIGIT.                                             00097500
097600     IF TXN-CAPACITY(WS-I:1) IS NOT WS-DIGIT-CLASS                00097600
097700         MOVE 'N' TO WS-CAP-VALID-SW                              00097700
097800     END-IF.                                                      00097800
097900 412-EXIT.                                                        00097900
098000     EXIT.                                                        00098000
098100*   TESTS ONE DIGIT POSITION OF TXN-CAPACITY AGAINST WS-DIGIT-    00098100
098200*   CLASS (DEFINED IN SPECIAL-NAMES).  A SPACE, A LETTER, OR      00098200
098300*   AN EMBEDDED SIGN ALL FAIL THE CLASS TEST ON SIGHT.            00098300
098400*                                                                 00098400
098500***************************************************************** 00098500
098600*   415-GENERATE-COURSE-ID  --  RULE 8.  'C' + 5-DIGIT RUNNING    00098600
098700*   SEQUENCE, STARTING 02000.                                     00098700
098800***************************************************************** 00098800
098900 415-GENERATE-COURSE-ID.                                          00098900
099000     MOVE WS-NEXT-COURSE-SEQ TO WS-ID-SEQ-DISPLAY.                00099000
099100     STRING 'C' WS-ID-SEQ-DISPLAY                                 00099100
099200         DELIMITED BY SIZE INTO WS-NEW-COURSE-ID.                 00099200
099300*       SAME PATTERN AS 405 ABOVE BUT AGAINST THE COURSE          00099300
099400*       SEQUENCE COUNTER AND THE C PREFIX.                        00099400
099500     ADD 1 TO WS-NEXT-COURSE-SEQ.                                 00099500
099600*                                                                 00099600
099700***************************************************************** 00099700
099800*   420-ENROLL-STUDENT  --  RULE 3.  STUDENT NOT FOUND, THEN      00099800
099900*   COURSE NOT FOUND, THEN COURSE FULL, THEN ALREADY ENROLLED,    00099900
100000*   ELSE CREATE THE ENROLLMENT RECORD AND BUMP BOTH COUNTS.       00100000
100100***************************************************************** 00100100
100200*   THE ORDER OF THE FOUR CHECKS BELOW IS PART OF RULE 3 --       00100200
100300*   A TRANSACTION THAT WOULD FAIL TWO CHECKS AT ONCE (SAY, AN     00100300
100400*   UNKNOWN STUDENT AGAINST A FULL COURSE) IS ALWAYS REPORTED     00100400
100500*   AGAINST THE FIRST CHECK IT FAILS, NEVER THE SECOND.           00100500
100600 420-ENROLL-STUDENT.                                              00100600
100700     STRING TXN-STUDENT-ID '/' TXN-COURSE-ID                      00100700
100800         DELIMITED BY SIZE INTO WS-KEY-FIELDS-TEXT.               00100800
100900     MOVE TXN-STUDENT-ID TO WS-SEARCH-STU-ID.                     00100900
101000     PERFORM 500-FIND-STUDENT-BY-ID THRU 500-EXIT.                00101000
101100*       STUDENT LOOKUP FIRST -- IF THE STUDENT DOES NOT EXIST     00101100
101200*       THE COURSE ID IS NEVER EVEN LOOKED UP.                    00101200
101300     IF ENTRY-NOT-FOUND                                           00101300
101400         MOVE 'N' TO WS-TRAN-OK-SW                                00101400
101500         MOVE 'STUDENT NOT FOUND' TO WS-RESULT-TEXT               00101500
101600     ELSE                                                         00101600
101700         MOVE TXN-COURSE-ID TO WS-SEARCH-CRS-ID                   00101700
101800         PERFORM 510-FIND-COURSE-BY-ID THRU 510-EXIT              00101800
101900         IF ENTRY-NOT-FOUND                                       00101900
102000             MOVE 'N' TO WS-TRAN-OK-SW                            00102000
102100             MOVE 'COURSE NOT FOUND' TO WS-RESULT-TEXT            00102100
102200         ELSE                                                     00102200
102300*           COURSE EXISTS -- NOW CHECK CAPACITY BEFORE            00102300
102400*           CHECKING FOR A DUPLICATE ENROLLMENT, PER RULE 3.      00102400
102500             IF WS-CRS-CAPACITY(WS-FOUND-CRS-SUB) > ZERO AND      00102500
102600                WS-CRS-ENROLLED-COUNT(WS-FOUND-CRS-SUB) >=        00102600
102700                WS-CRS-CAPACITY(WS-FOUND-CRS-SUB)                 00102700
102800                 MOVE 'N' TO WS-TRAN-OK-SW                        00102800
102900*               CAPACITY ZERO MEANS UNLIMITED (HD-0338 ABOVE)     00102900
103000*               SO THE >  ZERO TEST SHORT-CIRCUITS THE WHOLE      00103000
103100*               CONDITION FOR AN UNLIMITED COURSE -- IT CAN       00103100
103200*               NEVER REPORT COURSE IS FULL.                      00103200
103300                 MOVE 'COURSE IS FULL' TO WS-RESULT-TEXT          00103300
103400             ELSE                                                 00103400
103500                 PERFORM 520-FIND-ENROLLMENT THRU 520-EXIT        00103500
103600                 IF ENTRY-FOUND                                   00103600
103700                     MOVE 'N' TO WS-TRAN-OK-SW                    00103700
103800                     MOVE 'ALREADY ENROLLED' TO WS-RESULT-TEXT    00103800
103900                 ELSE                                             00103900
104000                     PERFORM 425-CREATE-ENROLLMENT                00104000
104100                 END-IF                                           00104100
104200             END-IF                                               00104200
104300         END-IF                                                   00104300
104400*                   425 IS THE ONLY PATH THAT ACTUALLY CREATES    00104400
104500*                   THE ENROLLMENT ROW AND REPORTS OK.            00104500
104600     END-IF.                                                      00104600
104700*                                                                 00104700
104800***************************************************************** 00104800
104900*   425-CREATE-ENROLLMENT  --  APPENDS THE NEW ENROLLMENT ROW AND 00104900
105000*   INCREMENTS THE COURSE / STUDENT COUNTS.  RULE 8 ID GENERATION.00105000
105100***************************************************************** 00105100
105200*   CALLED ONLY FROM 420 ON THE SUCCESS PATH -- EVERY OTHER       00105200
105300*   EXIT FROM 420 HAS ALREADY SET WS-RESULT-TEXT AND RETURNED.    00105300
105400 425-CREATE-ENROLLMENT.                                           00105400
105500     MOVE WS-NEXT-ENROLL-SEQ TO WS-ID-SEQ-DISPLAY.                00105500
105600     STRING 'E' WS-ID-SEQ-DISPLAY                                 00105600
105700         DELIMITED BY SIZE INTO WS-NEW-ENROLL-ID.                 00105700
105800     ADD 1 TO WS-NEXT-ENROLL-SEQ.                                 00105800
105900     ADD 1 TO WS-ENR-COUNT.                                       00105900
106000     MOVE WS-NEW-ENROLL-ID  TO WS-ENR-ID(WS-ENR-COUNT).           00106000
106100     MOVE TXN-STUDENT-ID    TO WS-ENR-STUDENT-ID(WS-ENR-COUNT).   00106100
106200     MOVE TXN-COURSE-ID     TO WS-ENR-COURSE-ID(WS-ENR-COUNT).    00106200
106300     STRING WS-CUR-CENTURY WS-CUR-YY '-' WS-CUR-MM '-' WS-CUR-DD '00106300
106400            WS-CUR-HH '.' WS-CUR-MIN '.' WS-CUR-SEC               00106400
106500         DELIMITED BY SIZE INTO WS-ENR-TIMESTAMP(WS-ENR-COUNT).   00106500
106600*       TIMESTAMP FORMAT IS CCYY-MM-DD-HH.MM.SS, FIXED AT         00106600
106700*       19 BYTES -- SEE ENRREC COPYBOOK REMARKS AND THE Y2K       00106700
106800*       SIGN-OFF ENTRY IN THE CHANGE LOG ABOVE.  PER Y2K-0017,    00106800
106900*       THIS FIELD IS INFORMATIONAL ONLY -- NO RULE READS IT.     00106900
107000     ADD 1 TO WS-CRS-ENROLLED-COUNT(WS-FOUND-CRS-SUB).            00107000
107100     ADD 1 TO WS-STU-COURSE-COUNT(WS-FOUND-STU-SUB).              00107100
107200     ADD 1 TO WS-TOTAL-ENROLL-CREATED.                            00107200
107300     STRING 'OK:' WS-NEW-ENROLL-ID                                00107300
107400         DELIMITED BY SIZE INTO WS-RESULT-TEXT.                   00107400
107500*       425'S SUCCESS TEXT IS THE THIRD AND LAST OF THE THREE     00107500
107600*   'OK:<NEW-ID>' MESSAGES IN THIS PROGRAM -- 430/440/450         00107600
107700*   REPORT PLAIN 'OK' WITH NO ID SINCE THOSE THREE RULES          00107700
107800*   NEVER GENERATE A NEW ID, THEY ONLY REMOVE A ROW.              00107800
107900*                                                                 00107900
108000***************************************************************** 00108000
108100*   430-UNENROLL-STUDENT  --  RULE 4.  FIND THE ENROLLMENT, ELSE  00108100
108200*   REJECT NO SUCH ENROLLMENT.  435 DOES THE ACTUAL REMOVAL AND   00108200
108300*   IS SHARED WITH THE CASCADE-DELETE PARAGRAPHS AT 530/540.      00108300
108400***************************************************************** 00108400
108500*   UNLIKE 420, THERE IS ONLY ONE FAILURE MODE -- THE             00108500
108600*   ENROLLMENT EITHER EXISTS OR IT DOES NOT.  THE STUDENT AND     00108600
108700*   COURSE IDS THEMSELVES ARE NOT VALIDATED HERE BECAUSE 520      00108700
108800*   CANNOT MATCH AN ENROLLMENT AGAINST AN ID THAT NEVER           00108800
108900*   APPEARED IN ONE, SO A BAD ID FALLS OUT AS NO SUCH             00108900
109000*   ENROLLMENT NATURALLY, WITHOUT A SEPARATE CHECK.               00109000
109100 430-UNENROLL-STUDENT.                                            00109100
109200     STRING TXN-STUDENT-ID '/' TXN-COURSE-ID                      00109200
109300         DELIMITED BY SIZE INTO WS-KEY-FIELDS-TEXT.               00109300
109400     MOVE TXN-STUDENT-ID TO WS-SEARCH-STU-ID.                     00109400
109500     MOVE TXN-COURSE-ID  TO WS-SEARCH-CRS-ID.                     00109500
109600     PERFORM 520-FIND-ENROLLMENT THRU 520-EXIT.                   00109600
109700*       520 SEARCHES THE ENROLLMENT TABLE, NOT THE STUDENT OR     00109700
109800*       COURSE TABLES -- NEITHER MASTER IS TOUCHED HERE.          00109800
109900     IF ENTRY-NOT-FOUND                                           00109900
110000         MOVE 'N' TO WS-TRAN-OK-SW                                00110000
110100         MOVE 'NO SUCH ENROLLMENT' TO WS-RESULT-TEXT              00110100
110200     ELSE                                                         00110200
110300         PERFORM 435-APPLY-UNENROLL-EFFECTS                       00110300
110400         MOVE 'OK' TO WS-RESULT-TEXT                              00110400
110500     END-IF.                                                      00110500
110600*                                                                 00110600
110700***************************************************************** 00110700
110800*   435-APPLY-UNENROLL-EFFECTS  --  DECREMENTS THE COURSE ENROLLED00110800
110900*   COUNT AND THE STUDENT COURSE COUNT (IF EITHER OWNER STILL     00110900
111000*   EXISTS), REMOVES THE ENROLLMENT ROW, AND COUNTS IT AS AN      00111000
111100*   ENROLLMENT REMOVED FOR THE CONTROL TOTALS (BATCH FLOW STEP 5).00111100
111200*   ON ENTRY WS-FOUND-ENR-SUB POINTS AT THE ROW TO REMOVE.        00111200
111300***************************************************************** 00111300
111400*   THIS PARAGRAPH IS THE SINGLE PLACE THAT ACTUALLY REMOVES      00111400
111500*   AN ENROLLMENT ROW AND ADJUSTS THE TWO OWNING COUNTS -- IT     00111500
111600*   IS SHARED BY 430 (ONE ROW, DIRECT UNENROLL) AND BY THE        00111600
111700*   CASCADE PARAGRAPHS 530/540 (MANY ROWS, OWNER DELETED).        00111700
111800 435-APPLY-UNENROLL-EFFECTS.                                      00111800
111900     MOVE WS-ENR-STUDENT-ID(WS-FOUND-ENR-SUB) TO WS-SEARCH-STU-ID.00111900
112000     PERFORM 500-FIND-STUDENT-BY-ID THRU 500-EXIT.                00112000
112100     IF ENTRY-FOUND                                               00112100
112200         SUBTRACT 1 FROM WS-STU-COURSE-COUNT(WS-FOUND-STU-SUB)    00112200
112300     END-IF.                                                      00112300
112400*       ENTRY-NOT-FOUND HERE MEANS THE STUDENT WAS ALREADY        00112400
112500*       REMOVED BEFORE THIS ENROLLMENT WAS -- NORMAL DURING A     00112500
112600*       440 CASCADE, WHERE THE STUDENT ROW IS GONE BY THE         00112600
112700*       TIME 530 WALKS THE ENROLLMENT TABLE.  SKIP QUIETLY.       00112700
112800     MOVE WS-ENR-COURSE-ID(WS-FOUND-ENR-SUB) TO WS-SEARCH-CRS-ID. 00112800
112900     PERFORM 510-FIND-COURSE-BY-ID THRU 510-EXIT.                 00112900
113000     IF ENTRY-FOUND                                               00113000
113100         SUBTRACT 1 FROM WS-CRS-ENROLLED-COUNT(WS-FOUND-CRS-SUB)  00113100
113200     END-IF.                                                      00113200
113300*       SAME REASONING FOR THE COURSE SIDE DURING A 450           00113300
113400*       CASCADE (540 CALLS THIS PARAGRAPH TOO).                   00113400
113500     PERFORM 436-REMOVE-ENROLLMENT-ENTRY THRU 436-EXIT            00113500
113600         VARYING WS-J FROM WS-FOUND-ENR-SUB BY 1                  00113600
113700         UNTIL WS-J >= WS-ENR-COUNT.                              00113700
113800     SUBTRACT 1 FROM WS-ENR-COUNT.                                00113800
113900     ADD 1 TO WS-TOTAL-ENROLL-REMOVED.                            00113900
114000*       436 SLIDES EVERY ROW ABOVE THE REMOVED ONE DOWN BY        00114000
114100*       ONE SUBSCRIPT -- THE TABLE HAS NO GAPS, EVER.             00114100
114200*                                                                 00114200
114300 436-REMOVE-ENROLLMENT-ENTRY.                                     00114300
114400     MOVE WS-ENR-ID(WS-J + 1)         TO WS-ENR-ID(WS-J).         00114400
114500     MOVE WS-ENR-STUDENT-ID(WS-J + 1) TO WS-ENR-STUDENT-ID(WS-J). 00114500
114600     MOVE WS-ENR-COURSE-ID(WS-J + 1)  TO WS-ENR-COURSE-ID(WS-J).  00114600
114700     MOVE WS-ENR-TIMESTAMP(WS-J + 1)  TO WS-ENR-TIMESTAMP(WS-J).  00114700
114800 436-EXIT.                                                        00114800
114900     EXIT.                                                        00114900
115000*                                                                 00115000
115100***************************************************************** 00115100
115200*   440-DELETE-STUDENT  --  RULE 5.  REMOVE THE STUDENT ROW AND   00115200
115300*   CASCADE-REMOVE EVERY ENROLLMENT THAT REFERENCED IT.           00115300
115400*   530 REMOVES EVERY ENROLLMENT ROW FOR THIS STUDENT BEFORE      00115400
115500*   531 SLIDES THE STUDENT TABLE ITSELF DOWN ONE ROW -- THE       00115500
115600*   CASCADE MUST RUN FIRST OR WS-FOUND-STU-SUB WOULD BE STALE     00115600
115700*   BY THE TIME 435 LOOKS THE STUDENT BACK UP INSIDE IT.          00115700
115800***************************************************************** 00115800
115900 440-DELETE-STUDENT.                                              00115900
116000     MOVE TXN-STUDENT-ID TO WS-KEY-FIELDS-TEXT.                   00116000
116100     MOVE TXN-STUDENT-ID TO WS-SEARCH-STU-ID.                     00116100
116200     PERFORM 500-FIND-STUDENT-BY-ID THRU 500-EXIT.                00116200
116300     IF ENTRY-NOT-FOUND                                           00116300
116400         MOVE 'N' TO WS-TRAN-OK-SW                                00116400
116500         MOVE 'STUDENT NOT FOUND' TO WS-RESULT-TEXT               00116500
116600     ELSE                                                         00116600
116700*           CASCADE FIRST (WHILE THE STUDENT ROW STILL            00116700
116800*           EXISTS, SO 435 CAN STILL FIND AND DECREMENT IT),      00116800
116900*           THEN THE ACTUAL ROW REMOVAL.                          00116900
117000         PERFORM 530-CASCADE-DELETE-STUDENT                       00117000
117100         PERFORM 531-REMOVE-STUDENT-ENTRY THRU 531-EXIT           00117100
117200             VARYING WS-J FROM WS-FOUND-STU-SUB BY 1              00117200
117300             UNTIL WS-J >= WS-STU-COUNT                           00117300
117400         SUBTRACT 1 FROM WS-STU-COUNT                             00117400
117500         ADD 1 TO WS-TOTAL-STUDENTS-DELETED                       00117500
117600         MOVE 'OK' TO WS-RESULT-TEXT                              00117600
117700     END-IF.                                                      00117700
117800*                                                                 00117800
117900***************************************************************** 00117900
118000*   530-CASCADE-DELETE-STUDENT  --  RULE 5 / BATCH FLOW STEP 5.   00118000
118100*   WALKS THE ENROLLMENT TABLE BACKWARD SO REMOVING A ROW DOES    00118100
118200*   NOT DISTURB THE SUBSCRIPT OF A ROW NOT YET EXAMINED.          00118200
118300***************************************************************** 00118300
118400*   RULE 5 / BATCH FLOW STEP 5.  SEE THE REMARK AT 435 ABOVE      00118400
118500*   FOR WHY BACKWARD IS MANDATORY HERE: 435 REMOVES A ROW         00118500
118600*   FROM UNDER WS-K IMMEDIATELY, SO A FORWARD WALK WOULD          00118600
118700*   SKIP THE ROW THAT SLID INTO THE JUST-EXAMINED SLOT.           00118700
118800 530-CASCADE-DELETE-STUDENT.                                      00118800
118900     PERFORM 532-CASCADE-ONE-STUDENT-ROW THRU 532-EXIT            00118900
119000         VARYING WS-K FROM WS-ENR-COUNT BY -1                     00119000
119100         UNTIL WS-K = 0.                                          00119100
119200*                                                                 00119200
119300 532-CASCADE-ONE-STUDENT-ROW.                                     00119300
119400     IF WS-ENR-STUDENT-ID(WS-K) = TXN-STUDENT-ID                  00119400
119500         MOVE WS-K TO WS-FOUND-ENR-SUB                            00119500
119600         PERFORM 435-APPLY-UNENROLL-EFFECTS                       00119600
119700     END-IF.                                                      00119700
119800*       A MATCH HANDS THE SUBSCRIPT TO 435 VIA WS-FOUND-ENR-      00119800
119900*       SUB -- 435 DOES NOT KNOW OR CARE WHETHER IT WAS           00119900
120000*       CALLED FROM A DIRECT UNENROLL OR A CASCADE.               00120000
120100 532-EXIT.                                                        00120100
120200     EXIT.                                                        00120200
120300*                                                                 00120300
120400 531-REMOVE-STUDENT-ENTRY.                                        00120400
120500     MOVE WS-STU-ID(WS-J + 1)            TO WS-STU-ID(WS-J).      00120500
120600     MOVE WS-STU-NAME(WS-J + 1)          TO WS-STU-NAME(WS-J).    00120600
120700     MOVE WS-STU-EMAIL(WS-J + 1)         TO WS-STU-EMAIL(WS-J).   00120700
120800     MOVE WS-STU-COURSE-COUNT(WS-J + 1)  TO WS-STU-COURSE-COUNT(WS00120800
120900 531-EXIT.                                                        00120900
121000     EXIT.                                                        00121000
121100*   SHIFTS EVERY FIELD OF THE STUDENT TABLE -- 440 DRIVES         00121100
121200*   THIS VARYING FROM THE DELETED ROW'S SUBSCRIPT UP TO THE       00121200
121300*   OLD END OF TABLE, ONE ROW AT A TIME.                          00121300
121400*                                                                 00121400
121500***************************************************************** 00121500
121600*       440 AND 450 REPORT PLAIN 'OK' RATHER THAN 'OK:<ID>' --    00121600
121700*   A DELETE REMOVES AN EXISTING ID, IT DOES NOT GENERATE A       00121700
121800*   NEW ONE FOR THE REPORT LINE TO SHOW.                          00121800
121900*   450-DELETE-COURSE  --  RULE 6.  SAME SHAPE AS 440 BUT AGAINST 00121900
122000*   THE COURSE TABLE.                                             00122000
122100***************************************************************** 00122100
122200*   IDENTICAL SHAPE TO 440 ABOVE, AGAINST THE COURSE TABLE        00122200
122300*   AND THE COURSE SIDE OF WS-ENR-COURSE-ID -- SEE 440'S          00122300
122400*   REMARKS FOR WHY THE CASCADE RUNS BEFORE THE ROW REMOVAL.      00122400
122500 450-DELETE-COURSE.                                               00122500
122600     MOVE TXN-COURSE-ID TO WS-KEY-FIELDS-TEXT.                    00122600
122700     MOVE TXN-COURSE-ID TO WS-SEARCH-CRS-ID.                      00122700
122800     PERFORM 510-FIND-COURSE-BY-ID THRU 510-EXIT.                 00122800
122900     IF ENTRY-NOT-FOUND                                           00122900
123000         MOVE 'N' TO WS-TRAN-OK-SW                                00123000
123100         MOVE 'COURSE NOT FOUND' TO WS-RESULT-TEXT                00123100
123200     ELSE                                                         00123200
123300         PERFORM 540-CASCADE-DELETE-COURSE                        00123300
123400         PERFORM 541-REMOVE-COURSE-ENTRY THRU 541-EXIT            00123400
123500             VARYING WS-J FROM WS-FOUND-CRS-SUB BY 1              00123500
123600             UNTIL WS-J >= WS-CRS-COUNT                           00123600
123700         SUBTRACT 1 FROM WS-CRS-COUNT                             00123700
123800         ADD 1 TO WS-TOTAL-COURSES-DELETED                        00123800
123900         MOVE 'OK' TO WS-RESULT-TEXT                              00123900
124000     END-IF.                                                      00124000
124100*                                                                 00124100
124200***************************************************************** 00124200
124300*   540-CASCADE-DELETE-COURSE  --  RULE 6 / BATCH FLOW STEP 5.    00124300
124400***************************************************************** 00124400
124500*   RULE 6 / BATCH FLOW STEP 5 -- SAME BACKWARD-WALK REASONING    00124500
124600*   AS 530 ABOVE, THIS TIME KEYED ON WS-ENR-COURSE-ID.            00124600
124700 540-CASCADE-DELETE-COURSE.                                       00124700
124800     PERFORM 542-CASCADE-ONE-COURSE-ROW THRU 542-EXIT             00124800
124900         VARYING WS-K FROM WS-ENR-COUNT BY -1                     00124900
125000         UNTIL WS-K = 0.                                          00125000
125100*                                                                 00125100
125200 542-CASCADE-ONE-COURSE-ROW.                                      00125200
125300     IF WS-ENR-COURSE-ID(WS-K) = TXN-COURSE-ID                    00125300
125400         MOVE WS-K TO WS-FOUND-ENR-SUB                            00125400
125500         PERFORM 435-APPLY-UNENROLL-EFFECTS                       00125500
125600     END-IF.                                                      00125600
125700 542-EXIT.                                                        00125700
125800     EXIT.                                                        00125800
125900*                                                                 00125900
126000 541-REMOVE-COURSE-ENTRY.                                         00126000
126100     MOVE WS-CRS-ID(WS-J + 1)              TO WS-CRS-ID(WS-J).    00126100
126200     MOVE WS-CRS-NAME(WS-J + 1)            TO WS-CRS-NAME(WS-J).  00126200
126300     MOVE WS-CRS-CAPACITY(WS-J + 1)        TO WS-CRS-CAPACITY(WS-J00126300
126400     MOVE WS-CRS-ENROLLED-COUNT(WS-J + 1)                         00126400
126500         TO WS-CRS-ENROLLED-COUNT(WS-J).                          00126500
126600 541-EXIT.                                                        00126600
126700     EXIT.                                                        00126700
126800*   SHIFTS THE COURSE TABLE THE SAME WAY 531 SHIFTS THE           00126800
126900*   STUDENT TABLE -- FOUR FIELDS INSTEAD OF FOUR, CAPACITY        00126900
127000*   AND ENROLLED-COUNT IN PLACE OF EMAIL AND COURSE-COUNT.        00127000
127100*                                                                 00127100
127200***************************************************************** 00127200
127300*   460-SEARCH-STUDENT-NAME  --  RULE 7.  CASE-INSENSITIVE        00127300
127400*   SUBSTRING MATCH OF TXN-NAME AGAINST EVERY STU-NAME.  PRINTS   00127400
127500*   ONE LINE PER MATCH ITSELF (SEE 320) -- NEVER MODIFIES A       00127500
127600*   MASTER FILE.                                                  00127600
127700***************************************************************** 00127700
127800*   THE ONLY ONE OF THE SEVEN RULES THAT NEVER SETS WS-TRAN-      00127800
127900*   OK-SW TO N -- A SEARCH WITH NO MATCHES IS NOT A REJECTED      00127900
128000*   TRANSACTION, IT IS A TRANSACTION THAT FOUND NOTHING, SO       00128000
128100*   320 STILL SKIPS ITS OWN WRITE-DETAIL-LINE CALL (SEE THE       00128100
128200*   IF TXN-TYPE NOT = SS TEST THERE) AND LETS THIS PARAGRAPH      00128200
128300*   OR 461 PRINT EVERY LINE ITSELF.                               00128300
128400 460-SEARCH-STUDENT-NAME.                                         00128400
128500     MOVE TXN-NAME TO WS-KEY-FIELDS-TEXT.                         00128500
128600     MOVE TXN-NAME TO WS-CASE-FOLD-FIELD.                         00128600
128700*       QUERY IS FOLDED TO UPPER CASE ONCE, HERE, BEFORE THE      00128700
128800*       LOOP -- 461 FOLDS EACH CANDIDATE NAME FRESH INSIDE        00128800
128900*       THE LOOP SINCE THAT FIELD CHANGES EVERY ITERATION.        00128900
129000     PERFORM 560-UPPERCASE-FIELD.                                 00129000
129100     MOVE WS-CASE-FOLD-FIELD TO WS-QUERY-UC.                      00129100
129200     MOVE ZERO TO WS-K.                                           00129200
129300     PERFORM 461-SEARCH-ONE-STUDENT THRU 461-EXIT                 00129300
129400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-STU-COUNT.      00129400
129500     IF WS-K = ZERO                                               00129500
129600         MOVE 'NO MATCH' TO WS-RESULT-TEXT                        00129600
129700         PERFORM 610-WRITE-DETAIL-LINE                            00129700
129800     END-IF.                                                      00129800
129900*       ZERO MATCHES AFTER WALKING THE WHOLE TABLE -- PRINT       00129900
130000*       THE SINGLE NO MATCH LINE RULE 7 CALLS FOR.                00130000
130100*                                                                 00130100
130200 461-SEARCH-ONE-STUDENT.                                          00130200
130300     MOVE WS-STU-NAME(WS-I) TO WS-CASE-FOLD-FIELD.                00130300
130400     PERFORM 560-UPPERCASE-FIELD.                                 00130400
130500     MOVE WS-CASE-FOLD-FIELD TO WS-NAME-UC.                       00130500
130600     PERFORM 565-SUBSTRING-SEARCH THRU 565-EXIT.                  00130600
130700     IF ENTRY-FOUND                                               00130700
130800         ADD 1 TO WS-K                                            00130800
130900         STRING 'MATCH:' WS-STU-ID(WS-I)                          00130900
131000             DELIMITED BY SIZE INTO WS-RESULT-TEXT                00131000
131100         PERFORM 610-WRITE-DETAIL-LINE                            00131100
131200     END-IF.                                                      00131200
131300 461-EXIT.                                                        00131300
131400     EXIT.                                                        00131400
131500*                                                                 00131500
131600***************************************************************** 00131600
131700*   560-UPPERCASE-FIELD  --  FOLDS WS-CASE-FOLD-FIELD TO UPPER    00131700
131800*   CASE IN PLACE.  NO INTRINSIC FUNCTIONS ARE USED PER SHOP      00131800
131900*   STANDARD -- INSPECT ... CONVERTING DOES THE WORK.             00131900
132000*   WS-CASE-FOLD-FIELD IS THE ONE SHARED STAGING AREA FOR         00132000
132100*   THIS FOLD -- 460 LOADS IT WITH THE QUERY, 461 RELOADS IT      00132100
132200*   WITH EACH CANDIDATE NAME IN TURN.  NEVER HOLDS BOTH AT        00132200
132300*   ONCE, SO THE RESULT IS COPIED OUT TO WS-QUERY-UC OR           00132300
132400*   WS-NAME-UC IMMEDIATELY AFTER THIS PARAGRAPH RETURNS.          00132400
132500***************************************************************** 00132500
132600 560-UPPERCASE-FIELD.                                             00132600
132700     INSPECT WS-CASE-FOLD-FIELD                                   00132700
132800         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.             00132800
132900*                                                                 00132900
133000***************************************************************** 00133000
133100*   565-SUBSTRING-SEARCH  --  IS WS-QUERY-UC (TRIMMED) A SUBSTRING00133100
133200*   OF WS-NAME-UC (TRIMMED)?  SETS WS-FOUND-SW.  AN EMPTY QUERY   00133200
133300*   MATCHES EVERY NAME -- AN EMPTY SEARCH ARGUMENT IS TREATED     00133300
133400*   AS A WILDCARD, PER RULE 7.  SEE 566/567/568 BELOW.            00133400
133500***************************************************************** 00133500
133600*       RULE 7 NAMES THIS A SUBSTRING MATCH, NOT A PREFIX OR      00133600
133700*   EXACT MATCH -- 'ANDERS' MATCHES 'ANDERSON' AND ALSO           00133700
133800*   'LEE ANDERSON', AT ANY POSITION WITHIN THE TRIMMED NAME.      00133800
133900 565-SUBSTRING-SEARCH.                                            00133900
134000*       WS-QUERY-LEN AND WS-NAME-LEN ARE SHARED WITH NO OTHER     00134000
134100*       PARAGRAPH IN THE PROGRAM -- THEY EXIST ONLY TO HOLD       00134100
134200*       THE TWO TRIMMED LENGTHS 566/567 COMPUTE BELOW.            00134200
134300     MOVE 'N' TO WS-FOUND-SW.                                     00134300
134400     MOVE ZERO TO WS-QUERY-LEN.                                   00134400
134500     PERFORM 566-LEN-QUERY THRU 566-EXIT                          00134500
134600         VARYING WS-I FROM 40 BY -1                               00134600
134700         UNTIL WS-I = ZERO OR WS-QUERY-LEN NOT = ZERO.            00134700
134800     MOVE ZERO TO WS-NAME-LEN.                                    00134800
134900     PERFORM 567-LEN-NAME THRU 567-EXIT                           00134900
135000         VARYING WS-J FROM 40 BY -1                               00135000
135100         UNTIL WS-J = ZERO OR WS-NAME-LEN NOT = ZERO.             00135100
135200     IF WS-QUERY-LEN = ZERO                                       00135200
135300         MOVE 'Y' TO WS-FOUND-SW                                  00135300
135400*           ZERO-LENGTH QUERY -- RULE 7'S WILDCARD CASE.  SET     00135400
135500*           FOUND AND SKIP THE SCAN ENTIRELY; EVERY STUDENT       00135500
135600*           NAME MATCHES AN EMPTY SEARCH ARGUMENT.                00135600
135700     ELSE                                                         00135700
135800         IF WS-QUERY-LEN NOT > WS-NAME-LEN                        00135800
135900             PERFORM 568-SCAN-POSITIONS THRU 568-EXIT             00135900
136000                 VARYING WS-K FROM 1 BY 1                         00136000
136100                 UNTIL WS-K > (WS-NAME-LEN - WS-QUERY-LEN + 1)    00136100
136200                    OR ENTRY-FOUND                                00136200
136300         END-IF                                                   00136300
136400     END-IF.                                                      00136400
136500*       IF THE QUERY IS LONGER THAN THE NAME IT CANNOT BE A       00136500
136600*       SUBSTRING -- 568 IS NOT EVEN CALLED IN THAT CASE.         00136600
136700 565-EXIT.                                                        00136700
136800     EXIT.                                                        00136800
136900*                                                                 00136900
137000 566-LEN-QUERY.                                                   00137000
137100     IF WS-QUERY-UC(WS-I:1) NOT = SPACE                           00137100
137200         MOVE WS-I TO WS-QUERY-LEN                                00137200
137300     END-IF.                                                      00137300
137400 566-EXIT.                                                        00137400
137500     EXIT.                                                        00137500
137600*   SAME LEFT-TRIM LOGIC AS 403 ABOVE, APPLIED TO THE QUERY       00137600
137700*   FIELD RATHER THAN THE EMAIL FIELD.                            00137700
137800*                                                                 00137800
137900 567-LEN-NAME.                                                    00137900
138000     IF WS-NAME-UC(WS-J:1) NOT = SPACE                            00138000
138100         MOVE WS-J TO WS-NAME-LEN                                 00138100
138200     END-IF.                                                      00138200
138300 567-EXIT.                                                        00138300
138400     EXIT.                                                        00138400
138500*   AND AGAIN FOR THE CANDIDATE STUDENT NAME.                     00138500
138600*                                                                 00138600
138700 568-SCAN-POSITIONS.                                              00138700
138800     IF WS-NAME-UC(WS-K:WS-QUERY-LEN) = WS-QUERY-UC(1:WS-QUERY-LEN00138800
138900         MOVE 'Y' TO WS-FOUND-SW                                  00138900
139000     END-IF.                                                      00139000
139100 568-EXIT.                                                        00139100
139200     EXIT.                                                        00139200
139300*   TESTS ONE STARTING POSITION -- THE REFERENCE MODIFICATION     00139300
139400*   (WS-K:WS-QUERY-LEN) IS THE SLIDING WINDOW; 565'S VARYING      00139400
139500*   CLAUSE SLIDES WS-K ACROSS EVERY LEGAL STARTING POSITION       00139500
139600*   UNTIL A MATCH IS FOUND OR THE WINDOW RUNS OFF THE END.        00139600
139700*                                                                 00139700
139800***************************************************************** 00139800
139900*   500/510/520  --  LINEAR-SCAN LOOKUPS AGAINST THE THREE IN-    00139900
140000*   MEMORY TABLES.  THERE IS NO ISAM ON THIS SHOP'S GNUCOBOL SO   00140000
140100*   EVERY LOOKUP IN THIS PROGRAM COMES THROUGH ONE OF THESE THREE 00140100
140200*   PARAGRAPHS.  EACH SETS WS-FOUND-SW AND THE MATCHING SUBSCRIPT.00140200
140300***************************************************************** 00140300
140400 500-FIND-STUDENT-BY-ID.                                          00140400
140500     MOVE 'N' TO WS-FOUND-SW.                                     00140500
140600     MOVE ZERO TO WS-FOUND-STU-SUB.                               00140600
140700     PERFORM 505-TEST-ONE-STUDENT THRU 505-EXIT                   00140700
140800         VARYING WS-I FROM 1 BY 1                                 00140800
140900         UNTIL WS-I > WS-STU-COUNT OR ENTRY-FOUND.                00140900
141000 500-EXIT.                                                        00141000
141100     EXIT.                                                        00141100
141200*       505 IS CALLED THRU ITS OWN -EXIT, NOT INLINE, SO THE      00141200
141300*       SAME TEST PARAGRAPH CAN BE PERFORMED VARYING EITHER       00141300
141400*       HERE OR FROM 236'S RECOMPUTE PASS WITHOUT DUPLICATING     00141400
141500*       THE COMPARE LOGIC IN TWO PLACES.                          00141500
141600*                                                                 00141600
141700*   WS-FOUND-SW/WS-FOUND-STU-SUB ARE SET HERE AND READ BACK BY    00141700
141800*   EVERY CALLER OF 500 -- TREAT THEM AS THE PARAMETER LIST       00141800
141900*   FOR THIS TABLE-LOOKUP ROUTINE SINCE COBOL-74 GIVES US NO      00141900
142000*   FORMAL ARGUMENTS ON A PERFORM.                                00142000
142100 505-TEST-ONE-STUDENT.                                            00142100
142200     IF WS-STU-ID(WS-I) = WS-SEARCH-STU-ID                        00142200
142300         MOVE 'Y' TO WS-FOUND-SW                                  00142300
142400         MOVE WS-I TO WS-FOUND-STU-SUB                            00142400
142500     END-IF.                                                      00142500
142600 505-EXIT.                                                        00142600
142700     EXIT.                                                        00142700
142800*                                                                 00142800
142900*       SAME SHAPE AS 500/505 ABOVE, AGAINST THE COURSE TABLE.    00142900
143000*   WS-FOUND-CRS-SUB IS THE CALLER'S RETURN VALUE.                00143000
143100 510-FIND-COURSE-BY-ID.                                           00143100
143200     MOVE 'N' TO WS-FOUND-SW.                                     00143200
143300     MOVE ZERO TO WS-FOUND-CRS-SUB.                               00143300
143400     PERFORM 515-TEST-ONE-COURSE THRU 515-EXIT                    00143400
143500         VARYING WS-I FROM 1 BY 1                                 00143500
143600         UNTIL WS-I > WS-CRS-COUNT OR ENTRY-FOUND.                00143600
143700 510-EXIT.                                                        00143700
143800     EXIT.                                                        00143800
143900*                                                                 00143900
144000 515-TEST-ONE-COURSE.                                             00144000
144100     IF WS-CRS-ID(WS-I) = WS-SEARCH-CRS-ID                        00144100
144200         MOVE 'Y' TO WS-FOUND-SW                                  00144200
144300         MOVE WS-I TO WS-FOUND-CRS-SUB                            00144300
144400     END-IF.                                                      00144400
144500 515-EXIT.                                                        00144500
144600     EXIT.                                                        00144600
144700*                                                                 00144700
144800*       520 IS THE ONLY FIND- ROUTINE THAT TESTS TWO FIELDS AT    00144800
144900*   ONCE -- AN ENROLLMENT ROW IS KEYED ON THE STUDENT/COURSE      00144900
145000*   PAIR TOGETHER, NOT ON EITHER ID BY ITSELF.                    00145000
145100 520-FIND-ENROLLMENT.                                             00145100
145200     MOVE 'N' TO WS-FOUND-SW.                                     00145200
145300     MOVE ZERO TO WS-FOUND-ENR-SUB.                               00145300
145400     PERFORM 525-TEST-ONE-ENROLLMENT THRU 525-EXIT                00145400
145500         VARYING WS-I FROM 1 BY 1                                 00145500
145600         UNTIL WS-I > WS-ENR-COUNT OR ENTRY-FOUND.                00145600
145700 520-EXIT.                                                        00145700
145800     EXIT.                                                        00145800
145900*       BOTH HALVES OF THE COMPOSITE KEY MUST MATCH -- AN         00145900
146000*       ENROLLMENT IS IDENTIFIED BY THE STUDENT/COURSE PAIR,      00146000
146100*       NOT BY EITHER ID ALONE.  SEE 525 BELOW.                   00146100
146200*                                                                 00146200
146300 525-TEST-ONE-ENROLLMENT.                                         00146300
146400     IF WS-ENR-STUDENT-ID(WS-I) = WS-SEARCH-STU-ID AND            00146400
146500        WS-ENR-COURSE-ID(WS-I)  = WS-SEARCH-CRS-ID                00146500
146600         MOVE 'Y' TO WS-FOUND-SW                                  00146600
146700         MOVE WS-I TO WS-FOUND-ENR-SUB                            00146700
146800     END-IF.                                                      00146800
146900 525-EXIT.                                                        00146900
147000     EXIT.                                                        00147000
147100*                                                                 00147100
147200***************************************************************** 00147200
147300*   610-WRITE-DETAIL-LINE  --  BUILDS AND WRITES ONE REPORT LINE  00147300
147400*   IN THE 'TXN <N> <TYPE> <KEY-FIELDS> <RESULT>' FORMAT.         00147400
147500***************************************************************** 00147500
147600 610-WRITE-DETAIL-LINE.                                           00147600
147700     MOVE SPACES TO WS-RPT-LINE.                                  00147700
147800     MOVE 'TXN '          TO RPT-LIT-TXN.                         00147800
147900     MOVE WS-TXN-NUMBER   TO RPT-TXN-NUM.                         00147900
148000     MOVE TXN-TYPE        TO RPT-TXN-TYPE.                        00148000
148100     MOVE WS-KEY-FIELDS-TEXT TO RPT-TXN-KEYS.                     00148100
148200     MOVE WS-RESULT-TEXT  TO RPT-TXN-RESULT.                      00148200
148300     WRITE REPORT-RECORD FROM WS-RPT-DETAIL-LINE                  00148300
148400         AFTER ADVANCING 1 LINE.                                  00148400
148500*       ONE CALL TO THIS PARAGRAPH PER TRANSACTION EXCEPT         00148500
148600*       SS, WHICH PRINTS ITS OWN LINE(S) DIRECTLY FROM 460/       00148600
148700*       461 -- SEE THE DISPATCH LOGIC AT 320 ABOVE.               00148700
148800*                                                                 00148800
148900***************************************************************** 00148900
149000*   700-REWRITE-MASTERS  --  BATCH FLOW STEP 4.  HD-0649 05/06/04 00149000
149100*   -- SKIPPED ENTIRELY WHEN THE OPERATOR SET THE UPSI-0 TRIAL-   00149100
149200*   RUN SWITCH ON FOR THIS RUN.                                   00149200
149300***************************************************************** 00149300
149400 700-REWRITE-MASTERS.                                             00149400
149500     IF WS-TRIAL-RUN-ON                                           00149500
149600*   700 IS WHERE THE TRIAL-RUN SWITCH (HD-0649) ACTUALLY TAKES    00149600
149700*   EFFECT -- EVERY PRIOR PARAGRAPH IN THIS PROGRAM HAS ALREADY   00149700
149800*   UPDATED THE IN-MEMORY TABLES AND WRITTEN ITS REPORT LINE      00149800
149900*   REGARDLESS OF THE SWITCH; ONLY THE DISK REWRITE IS SKIPPED.   00149900
150000         DISPLAY 'TRIAL RUN (UPSI-0 ON) -- MASTERS NOT REWRITTEN' 00150000
150100     ELSE                                                         00150100
150200         PERFORM 701-REWRITE-STUDENT-MASTER THRU 701-EXIT         00150200
150300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-STU-COUNT   00150300
150400         PERFORM 702-REWRITE-COURSE-MASTER THRU 702-EXIT          00150400
150500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CRS-COUNT   00150500
150600         PERFORM 703-REWRITE-ENROLLMENT-MASTER THRU 703-EXIT      00150600
150700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ENR-COUNT   00150700
150800     END-IF.                                                      00150800
150900*       THREE SEPARATE VARYING LOOPS RATHER THAN ONE COMBINED     00150900
151000*       LOOP -- EACH TABLE HAS ITS OWN ROW COUNT AND ITS OWN      00151000
151100*       REWRITE PARAGRAPH, SO THERE IS NO SHARED SUBSCRIPT        00151100
151200*       RANGE TO WALK IN A SINGLE PERFORM.                        00151200
151300*                                                                 00151300
151400*       701/702/703 EACH WRITE ONE TABLE ROW PER CALL -- THE      00151400
151500*   VARYING CLAUSE IN 700 ABOVE DRIVES ONE CALL PER SURVIVING     00151500
151600*   ROW IN WS-STU-COUNT/WS-CRS-COUNT/WS-ENR-COUNT.  DELETED ROWS  00151600
151700*   WERE ALREADY SQUEEZED OUT OF THE TABLE BY 531/541/436 SO      00151700
151800*   THIS PASS NEVER SEES A DELETED ENTRY.                         00151800
151900 701-REWRITE-STUDENT-MASTER.                                      00151900
152000     MOVE WS-STU-ID(WS-I)    TO STUO-ID.                          00152000
152100     MOVE WS-STU-NAME(WS-I)  TO STUO-NAME.                        00152100
152200     MOVE WS-STU-EMAIL(WS-I) TO STUO-EMAIL.                       00152200
152300     WRITE STUDENT-RECORD-OUT.                                    00152300
152400 701-EXIT.                                                        00152400
152500     EXIT.                                                        00152500
152600*       STUO-EMAIL IS WRITTEN BACK VERBATIM -- NOTHING IN         00152600
152700*       THIS PROGRAM EVER RE-EDITS AN EMAIL ONCE IT IS            00152700
152800*       ACCEPTED AT 402.                                          00152800
152900*                                                                 00152900
153000 702-REWRITE-COURSE-MASTER.                                       00153000
153100     MOVE WS-CRS-ID(WS-I)       TO CRSO-ID.                       00153100
153200     MOVE WS-CRS-NAME(WS-I)     TO CRSO-NAME.                     00153200
153300     MOVE WS-CRS-CAPACITY(WS-I) TO CRSO-CAPACITY.                 00153300
153400     WRITE COURSE-RECORD-OUT.                                     00153400
153500 702-EXIT.                                                        00153500
153600     EXIT.                                                        00153600
153700*                                                                 00153700
153800 703-REWRITE-ENROLLMENT-MASTER.                                   00153800
153900     MOVE WS-ENR-ID(WS-I)         TO ENRO-ID.                     00153900
154000     MOVE WS-ENR-STUDENT-ID(WS-I) TO ENRO-STUDENT-ID.             00154000
154100     MOVE WS-ENR-COURSE-ID(WS-I)  TO ENRO-COURSE-ID.              00154100
154200     MOVE WS-ENR-TIMESTAMP(WS-I)  TO ENRO-TIMESTAMP.              00154200
154300     WRITE ENROLLMENT-RECORD-OUT.                                 00154300
154400 703-EXIT.                                                        00154400
154500     EXIT.                                                        00154500
154600*       TIMESTAMP IS CARRIED THROUGH UNCHANGED FROM WHATEVER      00154600
154700*       425 STAMPED IT WITH AT CREATION -- REWRITING A MASTER     00154700
154800*       NEVER UPDATES AN ENROLLMENT'S TIMESTAMP.                  00154800
154900*                                                                 00154900
155000***************************************************************** 00155000
155100*   800-WRITE-REPORT-TOTALS  --  BATCH FLOW STEP 4 TRAILER.  ONE  00155100
155200*   CONTROL-BREAK -- END OF FILE -- PER JH-0402 01/09/93.         00155200
155300***************************************************************** 00155300
155400 800-WRITE-REPORT-TOTALS.                                         00155400
155500     MOVE SPACES TO WS-RPT-LINE.                                  00155500
155600     MOVE ALL '-' TO WS-RPT-LINE(1:40).                           00155600
155700     WRITE REPORT-RECORD FROM WS-RPT-LINE AFTER ADVANCING 1 LINE. 00155700
155800     MOVE 'TOTAL TRANSACTIONS READ'    TO RPT-TOT-LABEL.          00155800
155900*       THE DASHED RULE LINE AND EACH TOTALS LINE ARE WRITTEN     00155900
156000*   TO THE SAME REPORT-FILE AS THE DETAIL LINES FROM 610 --       00156000
156100*   JH-0402'S AUDIT REQUEST WANTED ONE FILE, NOT A SEPARATE       00156100
156200*   SUMMARY REPORT TO RECONCILE AGAINST.                          00156200
156300     MOVE WS-TOTAL-TRANS-READ          TO RPT-TOT-VALUE.          00156300
156400     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00156400
156500         AFTER ADVANCING 1 LINE.                                  00156500
156600     MOVE 'STUDENTS ADDED'             TO RPT-TOT-LABEL.          00156600
156700     MOVE WS-TOTAL-STUDENTS-ADDED      TO RPT-TOT-VALUE.          00156700
156800     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00156800
156900         AFTER ADVANCING 1 LINE.                                  00156900
157000     MOVE 'COURSES ADDED'              TO RPT-TOT-LABEL.          00157000
157100     MOVE WS-TOTAL-COURSES-ADDED       TO RPT-TOT-VALUE.          00157100
157200     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00157200
157300         AFTER ADVANCING 1 LINE.                                  00157300
157400     MOVE 'ENROLLMENTS CREATED'        TO RPT-TOT-LABEL.          00157400
157500     MOVE WS-TOTAL-ENROLL-CREATED      TO RPT-TOT-VALUE.          00157500
157600     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00157600
157700         AFTER ADVANCING 1 LINE.                                  00157700
157800     MOVE 'ENROLLMENTS REMOVED'        TO RPT-TOT-LABEL.          00157800
157900     MOVE WS-TOTAL-ENROLL-REMOVED      TO RPT-TOT-VALUE.          00157900
158000     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00158000
158100         AFTER ADVANCING 1 LINE.                                  00158100
158200     MOVE 'STUDENTS DELETED'           TO RPT-TOT-LABEL.          00158200
158300     MOVE WS-TOTAL-STUDENTS-DELETED    TO RPT-TOT-VALUE.          00158300
158400     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00158400
158500         AFTER ADVANCING 1 LINE.                                  00158500
158600     MOVE 'COURSES DELETED'            TO RPT-TOT-LABEL.          00158600
158700     MOVE WS-TOTAL-COURSES-DELETED     TO RPT-TOT-VALUE.          00158700
158800     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00158800
158900         AFTER ADVANCING 1 LINE.                                  00158900
159000     MOVE 'TRANSACTIONS REJECTED'      TO RPT-TOT-LABEL.          00159000
159100     MOVE WS-TOTAL-REJECTED            TO RPT-TOT-VALUE.          00159100
159200     WRITE REPORT-RECORD FROM WS-RPT-TOTALS-LINE                  00159200
159300         AFTER ADVANCING 1 LINE.                                  00159300
159400*       EIGHT LABEL/VALUE PAIRS, ONE PER CONTROL TOTAL LISTED     00159400
159500*       IN THE RUN BOOK -- SAME ORDER AS THE REPORT LAYOUT.       00159500
159600*                                                                 00159600
159700***************************************************************** 00159700
159800*       900 CLOSES EVERY FILE OPENED IN 000-MAIN-CONTROL, IN      00159800
159900*   NO PARTICULAR ORDER -- VSAM/QSAM CLOSE DOES NOT CARE.         00159900
160000*   900-CLOSE-FILES.                                              00160000
160100***************************************************************** 00160100
160200 900-CLOSE-FILES.                                                 00160200
160300     CLOSE STUDENT-MASTER-IN                                      00160300
160400           STUDENT-MASTER-OUT                                     00160400
160500           COURSE-MASTER-IN                                       00160500
160600           COURSE-MASTER-OUT                                      00160600
160700           ENROLLMENT-MASTER-IN                                   00160700
160800           ENROLLMENT-MASTER-OUT                                  00160800
160900           TRANSACTION-FILE                                       00160900
161000           REPORT-FILE.                                           00161000
161100*       ALL EIGHT FILES ARE CLOSED HERE REGARDLESS OF THE         00161100
161200*       TRIAL-RUN SWITCH -- 700 ONLY SKIPS THE WRITES, NOT        00161200
161300*       THE OPEN/CLOSE PAIR, SO THE OUTPUT FILES STILL GET        00161300
161400*       A CLEAN (EMPTY) CLOSE EVEN ON A TRIAL RUN.                00161400
161500*                                                                 00161500
161600***************************************************************** 00161600
161700*   990-ABEND-RUN  --  FATAL OPEN ERROR.  MATCHES THE SHOP'S OLD  00161700
161800*   CARD-DECK CONVENTION OF A NON-ZERO RETURN CODE FOR THE JCL    00161800
161900*   STEP TO TEST ON.                                              00161900
162000***************************************************************** 00162000
162100 990-ABEND-RUN.                                                   00162100
162200     DISPLAY 'REGTRN1 ABENDING -- FILE OPEN ERROR, SEE ABOVE'.    00162200
162300     MOVE 16 TO RETURN-CODE.                                      00162300
162400     STOP RUN.                                                    00162400
162500*       RETURN-CODE 16 IS THIS SHOP'S STANDARD FATAL-ERROR        00162500
162600*       CODE FOR A DATA PROCESSING STEP -- OPERATIONS HOLDS       00162600
162700*       EVERY DOWNSTREAM STEP IN THE JOB WHEN THEY SEE IT.        00162700
162800*                                                                 00162800
162900*       RETURN-CODE 16 IS THIS SHOP'S STANDARD FATAL-ABEND        00162900
163000*   VALUE FOR A DP BATCH STEP; THE NEXT JCL STEP'S COND TEST      00163000
163100*   SKIPS THE REPORT-DISTRIBUTION STEP WHEN IT SEES IT.           00163100
