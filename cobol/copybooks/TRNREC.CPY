000100***************************************************************** 00000100
000200*                                                                 00000200
000300*   TRNREC    -  TRANSACTION-RECORD  -  NIGHTLY TRANSACTION INPUT 00000300
000400*                                                                 00000400
000500*   ONE RECORD PER REQUESTED ACTION, IN THE ORDER THE REQUEST     00000500
000600*   WAS KEYED AT THE ORIGINAL (NOW RETIRED) REGISTRATION          00000600
000700*   TERMINAL.  TXN-TYPE DRIVES WHICH OF THE OTHER FIELDS ARE      00000700
000800*   MEANINGFUL FOR A GIVEN RECORD -- SEE THE TABLE BELOW.         00000800
000900*                                                                 00000900
001000*   TXN-TYPE    MEANING            FIELDS USED                    00001000
001100*   --------    ---------------    ---------------------------    00001100
001200*   AS          ADD STUDENT        TXN-NAME, TXN-EMAIL            00001200
001300*   AC          ADD COURSE         TXN-NAME, TXN-CAPACITY         00001300
001400*   EN          ENROLL             TXN-STUDENT-ID, TXN-COURSE-ID  00001400
001500*   UN          UNENROLL           TXN-STUDENT-ID, TXN-COURSE-ID  00001500
001600*   DS          DELETE STUDENT     TXN-STUDENT-ID                 00001600
001700*   DC          DELETE COURSE      TXN-COURSE-ID                  00001700
001800*   SS          SEARCH STUDENT     TXN-NAME (SEARCH QUERY)        00001800
001900*                                                                 00001900
002000*   TXN-CAPACITY IS EDITED ON ENTRY -- IF THE COLUMNS DO NOT      00002000
002100*   CONTAIN A VALID UNSIGNED NUMBER (BLANK, OR NON-NUMERIC        00002100
002200*   PUNCH) THE EDIT IN REGTRN1 DEFAULTS IT TO ZERO BEFORE USE.    00002200
002300*                                                                 00002300
002400*   RECORD LENGTH .... 100 BYTES ( 2+40+40+5+6+6 + 1 FILLER )     00002400
002500*                                                                 00002500
002600*   MAINT HISTORY -                                               00002600
002700*   DATE     BY   TICKET     DESCRIPTION                          00002700
002800*   -------- ---- ---------- -------------------------------      00002800
002900*   02/14/26 KTM  TKT-40217  NEW FOR REGISTRATION-ENGINE PORT.    00002900
003000***************************************************************** 00003000
003100 01  TRANSACTION-RECORD.                                          00003100
003200     05  TXN-TYPE                     PIC X(02).                  00003200
003300     05  TXN-NAME                     PIC X(40).                  00003300
003400     05  TXN-EMAIL                    PIC X(40).                  00003400
003500     05  TXN-CAPACITY                 PIC 9(05).                  00003500
003600     05  TXN-STUDENT-ID               PIC X(06).                  00003600
003700     05  TXN-COURSE-ID                PIC X(06).                  00003700
003800     05  FILLER                       PIC X(01).                  00003800
