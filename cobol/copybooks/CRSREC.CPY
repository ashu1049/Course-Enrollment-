000100***************************************************************** 00000100
000200*                                                                 00000200
000300*   CRSREC    -  COURSE-RECORD   -  COURSE MASTER FILE LAYOUT     00000300
000400*                                                                 00000400
000500*   ONE RECORD PER COURSE CURRENTLY OFFERED.  CRS-CAPACITY OF     00000500
000600*   ZERO MEANS UNLIMITED ENROLLMENT -- NO CAP IS EVER ENFORCED    00000600
000700*   AGAINST A ZERO CAPACITY.  CRS-ENROLLED-COUNT IS *NOT*         00000700
000800*   CARRIED IN THIS RECORD -- DERIVED/REPORT-ONLY, RECOMPUTED     00000800
000900*   EACH RUN FROM THE ENROLLMENT MASTER.                          00000900
001000*                                                                 00001000
001100*   RECORD LENGTH .... 52 BYTES  ( 6 + 40 + 5 + 1 FILLER )        00001100
001200*                                                                 00001200
001300*   MAINT HISTORY -                                               00001300
001400*   DATE     BY   TICKET     DESCRIPTION                          00001400
001500*   -------- ---- ---------- -------------------------------      00001500
001600*   02/14/26 KTM  TKT-40217  NEW FOR REGISTRATION-ENGINE PORT.    00001600
001700*   03/02/26 KTM  TKT-40298  CONFIRMED CRS-CAPACITY UNSIGNED --   00001700
001800*                            NEGATIVE INPUT IS EDITED TO ZERO     00001800
001900*                            BEFORE IT EVER REACHES THIS FIELD.   00001900
002000***************************************************************** 00002000
002100 01  COURSE-RECORD.                                               00002100
002200     05  CRS-ID                       PIC X(06).                  00002200
002300     05  CRS-NAME                     PIC X(40).                  00002300
002400     05  CRS-CAPACITY                 PIC 9(05).                  00002400
002500     05  FILLER                       PIC X(01).                  00002500
