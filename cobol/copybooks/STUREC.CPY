000100***************************************************************** 00000100
000200*                                                                 00000200
000300*   STUREC    -  STUDENT-RECORD  -  STUDENT MASTER FILE LAYOUT    00000300
000400*                                                                 00000400
000500*   ONE RECORD PER STUDENT CURRENTLY KNOWN TO THE REGISTRATION    00000500
000600*   SYSTEM.  STU-ID IS ASSIGNED BY THE NIGHTLY RUN (REGTRN1) AND  00000600
000700*   IS NEVER RE-USED.  STU-COURSE-COUNT IS *NOT* CARRIED IN THIS  00000700
000800*   RECORD -- IT IS A DERIVED, REPORT-ONLY VALUE RECOMPUTED EACH  00000800
000900*   RUN FROM THE ENROLLMENT MASTER, SO IT IS NOT DUPLICATED HERE. 00000900
001000*                                                                 00001000
001100*   RECORD LENGTH .... 87 BYTES  ( 6 + 40 + 40 + 1 FILLER )       00001100
001200*                                                                 00001200
001300*   MAINT HISTORY -                                               00001300
001400*   DATE     BY   TICKET     DESCRIPTION                          00001400
001500*   -------- ---- ---------- -------------------------------      00001500
001600*   03/11/88 JRS  INITIAL    ORIGINAL CUSTOMER MASTER LAYOUT      00001600
001700*                            THIS COPYBOOK IS MODELLED ON.        00001700
001800*   02/14/26 KTM  TKT-40217  REBUILT AS STUDENT-RECORD FOR THE    00001800
001900*                            REGISTRATION-ENGINE BATCH PORT.      00001900
002000*                            FIELDS NOW STU-ID/STU-NAME/          00002000
002100*                            STU-EMAIL ONLY -- COURSE COUNT       00002100
002200*                            DROPPED, SEE REMARKS ABOVE.          00002200
002300***************************************************************** 00002300
002400 01  STUDENT-RECORD.                                              00002400
002500     05  STU-ID                       PIC X(06).                  00002500
002600     05  STU-NAME                     PIC X(40).                  00002600
002700     05  STU-EMAIL                    PIC X(40).                  00002700
002800     05  FILLER                       PIC X(01).                  00002800
