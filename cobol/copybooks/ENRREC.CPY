000100***************************************************************** 00000100
000200*                                                                 00000200
000300*   ENRREC    -  ENROLLMENT-RECORD  -  ENROLLMENT MASTER LAYOUT   00000300
000400*                                                                 00000400
000500*   ONE RECORD PER ACTIVE STUDENT/COURSE ENROLLMENT.  THE KEY     00000500
000600*   IS ENR-ID, BUT LOOKUP IN REGTRN1 IS BY THE STUDENT-ID /       00000600
000700*   COURSE-ID PAIR (ENR-STUDENT-ID, ENR-COURSE-ID) -- THERE IS    00000700
000800*   NO ISAM SUPPORT IN THIS SHOP'S GNUCOBOL, SO THE PAIR IS       00000800
000900*   FOUND BY A LINEAR SCAN OF THE IN-MEMORY TABLE.                00000900
001000*   ENR-TIMESTAMP IS INFORMATIONAL ONLY AND IS NOT TESTED BY      00001000
001100*   ANY EDIT OR BUSINESS RULE.                                    00001100
001200*                                                                 00001200
001300*   RECORD LENGTH .... 38 BYTES  ( 6 + 6 + 6 + 19 + 1 FILLER )    00001300
001400*                                                                 00001400
001500*   MAINT HISTORY -                                               00001500
001600*   DATE     BY   TICKET     DESCRIPTION                          00001600
001700*   -------- ---- ---------- -------------------------------      00001700
001800*   02/14/26 KTM  TKT-40217  NEW FOR REGISTRATION-ENGINE PORT.    00001800
001900***************************************************************** 00001900
002000 01  ENROLLMENT-RECORD.                                           00002000
002100     05  ENR-ID                       PIC X(06).                  00002100
002200     05  ENR-STUDENT-ID               PIC X(06).                  00002200
002300     05  ENR-COURSE-ID                PIC X(06).                  00002300
002400     05  ENR-TIMESTAMP                PIC X(19).                  00002400
002500     05  FILLER                       PIC X(01).                  00002500
